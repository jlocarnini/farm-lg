000100***************************************************************
000200*   ANIMTAB.CPY                                                *
000300*   IN-MEMORY ANIMAL MASTER TABLE - ALL COLORS, LOADED FROM    *
000400*   ANIMIN BY FARMRUN 0200-LOAD-ANIMAL-MASTER AND PASSED BY    *
000500*   REFERENCE TO ANIMSVC SO THE SERVICE PARAGRAPHS CAN ADD,    *
000600*   DELETE AND RE-BARN ROWS DIRECTLY.  WS-ANIMAL-COUNT IS THE  *
000700*   NUMBER OF ROWS IN USE - THE TABLE IS KEPT COMPACT (NO      *
000800*   HOLES) SO A DELETE SHIFTS THE REMAINDER UP ONE.            *
000900*                                                              *
001000*   99-06-01 ST  RAISED FROM 500 TO 2000 ROWS - THE BREEDING   *
001100*                BARNS FILLED THE OLD TABLE DURING SPRING      *
001200*                INTAKE.  REQ 1147.                            *
001300***************************************************************
001400 01  WS-ANIMAL-MASTER.
001500     05  WS-ANIMAL-COUNT             PIC 9(5)  COMP.
001600     05  WS-ANIMAL-MAX-ROWS          PIC 9(5)  COMP VALUE 2000.
001700     05  WS-ANIMAL-ENTRY OCCURS 2000 TIMES
001800                         INDEXED BY WS-ANIMAL-IX.
001900         10  WS-ANIMAL-ID            PIC 9(9).
002000         10  WS-ANIMAL-NAME          PIC X(30).
002100         10  WS-ANIMAL-COLOR         PIC X(20).
002200         10  WS-ANIMAL-BARN-ID       PIC 9(9).
002300         10  WS-ANIMAL-DIRTY-FLAG    PIC X(1).
002400             88  WS-ANIM-IS-DIRTY        VALUE "Y".
002500             88  WS-ANIM-NOT-DIRTY       VALUE "N".
002600         10  WS-ANIMAL-MOVED-RUN     PIC X(1).
002700             88  WS-ANIM-MOVED-RUN       VALUE "Y".
002800         10  FILLER                  PIC X(4).
