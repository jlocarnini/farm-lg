000100***************************************************************
000200*   BARNREC.CPY                                                *
000300*   BARN MASTER RECORD - ONE LINE PER BARN ON BARNIN/BARNOUT.  *
000400*   BARN-POPULATION IS ALWAYS RECOMPUTED FROM THE ANIMAL       *
000500*   MASTER BEFORE THIS RECORD IS REWRITTEN - A VALUE READ IN   *
000600*   ON BARNIN IS NEVER TRUSTED, SEE FARMRUN 0300-LOAD-BARN-    *
000700*   MASTER AND 8000-SAVE-BARN-MASTER.                          *
000800*                                                              *
000900*   96-11-04 ST  FIRST CUT.                                    *
001000*   98-02-19 ST  FIELD WIDTHS PINNED TO THE FARM OFFICE'S      *
001100*                64-BYTE CARD LAYOUT - DO NOT ADD FILLER, THE  *
001200*                FOUR FIELDS BELOW ACCOUNT FOR THE WHOLE       *
001300*                RECORD ALREADY.                               *
001400***************************************************************
001500 01  BARN-RECORD.
001600     05  BARN-ID                 PIC 9(9).
001700     05  BARN-NAME               PIC X(30).
001800     05  BARN-COLOR              PIC X(20).
001900     05  BARN-POPULATION         PIC 9(5).
