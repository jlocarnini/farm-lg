000100***************************************************************
000200*   BORGCOMM.CPY                                               *
000300*   CALL LINKAGE BETWEEN ANIMSVC AND BARNORG - ONE COLOR'S     *
000400*   BARN/ANIMAL SNAPSHOT PER CALL.  ANIMSVC BUILDS THIS FROM   *
000500*   WS-ANIMAL-MASTER/WS-BARN-MASTER BEFORE THE CALL AND        *
000600*   APPLIES BORG-ANIMAL-ENTRY BACK AFTER THE CALL RETURNS.     *
000700*   BARN ORDER AND ANIMAL ORDER WITHIN THIS AREA ARE NOT       *
000800*   ARBITRARY - THEY ARE THE ORDER BARNORG WALKS THE TABLE IN, *
000900*   SO ANIMSVC MUST BUILD THEM IN THE SAME ORDER THE MASTER    *
001000*   TABLES HOLD THEM, FRONT TO BACK.                           *
001100*                                                              *
001200*   96-11-11 ST  FIRST CUT FOR THE BARN REBALANCE JOB.         *
001300*   97-04-02 ST  ADDED BORG-RETURN-CODE AFTER THE SPRING       *
001400*                COUNT CAME UP SHORT ONE ANIMAL - RC NOW       *
001500*                CARRIES THE CONSERVATION-CHECK RESULT BACK.   *
001600***************************************************************
001700 01  BORG-COMM-AREA.
001800     05  BORG-FUNCTION-CODE         PIC X(1).
001900         88  BORG-FN-ORGANIZE           VALUE "O".
002000         88  BORG-FN-INITIALIZE         VALUE "I".
002100     05  BORG-RETURN-CODE           PIC 9(2)  COMP.
002200         88  BORG-RC-OK                 VALUE 0.
002300         88  BORG-RC-NOT-CONSERVED      VALUE 99.
002400     05  BORG-CONTROL-COUNTERS.
002500         10  BORG-BARN-CAPACITY     PIC 9(5)  COMP.
002600         10  BORG-BARN-COUNT        PIC 9(5)  COMP.
002700         10  BORG-ANIMAL-COUNT      PIC 9(5)  COMP.
002800         10  BORG-TOTAL-ANIMALS     PIC 9(7)  COMP.
002900         10  BORG-TARGET-BARN-COUNT PIC 9(5)  COMP.
003000         10  BORG-BASE-POPULATION   PIC 9(5)  COMP.
003100         10  BORG-REMAINDER-COUNT   PIC 9(5)  COMP.
003200         10  BORG-MOVED-COUNT       PIC 9(5)  COMP.
003300     05  BORG-BARN-TABLE.
003400         10  BORG-BARN-ENTRY OCCURS 200 TIMES
003500                         INDEXED BY BORG-BARN-IX.
003600             15  BORG-BARN-ID          PIC 9(9).
003700             15  BORG-BARN-ANIML-CNT   PIC 9(5)  COMP.
003800             15  BORG-BARN-FIRST-IX    PIC 9(5)  COMP.
003900             15  FILLER                PIC X(3).
004000     05  BORG-ANIMAL-TABLE.
004100         10  BORG-ANIMAL-ENTRY OCCURS 2000 TIMES
004200                         INDEXED BY BORG-ANIMAL-IX.
004300             15  BORG-ANIMAL-ID        PIC 9(9).
004400             15  BORG-ANIMAL-ORIG-BARN PIC 9(9).
004500             15  BORG-ANIMAL-NEW-BARN  PIC 9(9).
004600             15  BORG-ANIMAL-MOVED     PIC X(1).
004700                 88  BORG-ANIM-MOVED       VALUE "Y".
004800             15  FILLER                PIC X(2).
