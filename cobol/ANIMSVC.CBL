000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. ANIMSVC.
000030 AUTHOR. S TEMERZIDIS.
000040 INSTALLATION. AGROMICH E P E - FARM SYSTEMS UNIT.
000050 DATE-WRITTEN. 03/22/95.
000060 DATE-COMPILED.
000070 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000080***************************************************************
000090*   ANIMSVC - ANIMAL SERVICE                                  *
000100*                                                              *
000110*   ONE-STOP PARAGRAPH SET FOR THE FOUR THINGS A TRANSACTION  *
000120*   CAN DO TO THE ANIMAL/BARN MASTER TABLES.  FARMRUN LOADS   *
000130*   THE TABLES, BUILDS ONE ANIMSVC-REQUEST-AREA PER            *
000140*   TRANSACTION AND CALLS US.  WE NEVER TOUCH A FILE - THE     *
000150*   TABLES ARE PASSED BY REFERENCE AND FARMRUN WRITES THEM     *
000160*   BACK OUT WHEN THE RUN IS DONE.                             *
000170*                                                              *
000180*        A1 = ADD ONE ANIMAL                                   *
000190*        A2 = ADD A BATCH OF ANIMALS                           *
000200*        A3 = REMOVE ONE ANIMAL                                *
000210*        A4 = REMOVE A BATCH OF ANIMALS                        *
000220*                                                              *
000230*   A1/A3 KEEP THE COLOR'S EXISTING BARNS AND CALL BARNORG     *
000240*   IN "O" (ORGANIZE) MODE - MINIMAL DISRUPTION.  A2 TREATS    *
000250*   THE WHOLE COLOR AS A FRESH DEAL AND CALLS BARNORG IN "I"   *
000260*   (INITIALIZE) MODE, REUSING AS MANY OF THE COLOR'S OLD      *
000270*   BARN NUMBERS AS IT CAN BEFORE HANDING OVER.  A4 IS JUST    *
000280*   A3 RUN ONCE PER ANIMAL IN THE BATCH.                       *
000290*                                                              *
000300*   CHANGE LOG                                                 *
000310*   ----------                                                 *
000320*   95-03-22 ST  FIRST CUT - ADD ONE / REMOVE ONE ONLY.        *
000330*   95-06-09 ST  ADDED A2/A4 FOR THE SPRING INTAKE BATCH RUN.  *
000340*   95-09-14 ST  FIND-OR-CREATE-BARN NOW SKIPS A BARN THE      *
000350*                MOMENT IT HITS CAPACITY INSTEAD OF READING    *
000360*                THE WHOLE TABLE EVERY TIME. REQ 0442.         *
000370*   96-01-30 KP  DELETE-EMPTY-BARNS ADDED - BARNS LEFT AT ZERO *
000380*                AFTER A REMOVE WERE PILING UP IN BARNTAB.     *
000390*   96-11-18 ST  SWITCHED THE BARNORG CALL OVER TO THE NEW     *
000400*                BORGCOMM LINKAGE - SEE BARNORG.CBL.           *
000410*   97-02-11 KP  A2 NOW RECONCILES AGAINST THE COLOR'S OLD     *
000420*                BARN NUMBERS BEFORE CALLING BARNORG SO A      *
000430*                RERUN OF THE SAME COLOR DOESN'T RENUMBER      *
000440*                EVERY BARN IN THE HERD.                       *
000450*   97-04-02 ST  REQ-MOVED-COUNT NOW ACCUMULATES ACROSS A2'S   *
000460*                COLOR LOOP FOR THE BATCH REPORT.               *
000470*   98-02-19 ST  ANIMREC/BARNREC WIDTHS PINNED TO THE 69/64    *
000480*                BYTE CARD LAYOUTS - NO CHANGE HERE, NOTED     *
000490*                FOR THE NEXT PERSON READING THIS FILE.         *
000500*   98-11-30 NM  YEAR 2000 REVIEW - NO 2-DIGIT YEAR FIELDS      Y2K001
000510*                ANYWHERE IN THIS PROGRAM OR ITS COPYBOOKS.     Y2K001
000520*                SIGNED OFF PER MEMO IT-98-114.                 Y2K001
000530*   99-06-01 ST  ANIMTAB/BARNTAB ROW LIMITS RAISED - SEE THOSE *
000540*                COPYBOOKS. REQ 1147.                          *
000550*   00-02-08 NM  ADDED THE UPSI-0 TRACE SWITCH SO THE BARN     *
000560*                INSPECTOR COULD WATCH A REBUILD WITHOUT A     *
000570*                RECOMPILE.                                    *
000575*   00-05-16 NM  BEGIN NOW BAILS OUT WITH A GO TO ON A BAD OP  *
000576*                CODE INSTEAD OF WRAPPING THE WHOLE EVALUATE   *
000577*                IN AN ELSE - ONE LESS LEVEL OF NESTING.       *
000578*   00-06-27 NM  APPLY-ONE-ANIMAL WASN'T SETTING THE DIRTY     *
000579*                FLAG ON A REBALANCE MOVE - FARMRUN WAS WRITING*
000580*                THE NEW BARN-ID BACK WITH A STALE FLAG. REQ   *
000581*                1203.                                        *
000582*   00-11-03 NM  WS-BARN-CAPACITY, WS-FOUND-SWITCH, WS-BARN-POP *
000583*                AND WS-SNAP-FIRST-IX PULLED OUT OF WORKING     *
000584*                STORAGE AS STANDALONE 77 ITEMS - THEY WERE     *
000585*                NEVER PART OF ANY LARGER GROUP. NO LOGIC CHANGE*
000586*   00-11-24 NM  WS-SNAP-BARN-BACKREF DROPPED - WRITTEN BUT     *
000587*                NEVER READ. POPULATION STAYS DERIVED OFF       *
000588*                WS-ANIMAL-MASTER, NEVER PATCHED. REQ 1288.     *
000589***************************************************************
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER. IBM-AT.
000620 OBJECT-COMPUTER. IBM-AT.
000630 SPECIAL-NAMES.
000640     CLASS WS-VALID-OP-CLASS IS "A" "B" "R" "M"
000650     UPSI-0 IS WS-TRACE-SWITCH
000660         ON STATUS IS WS-TRACE-ON
000670         OFF STATUS IS WS-TRACE-OFF.
000680 DATA DIVISION.
000690 WORKING-STORAGE SECTION.
000700*----------------------------------------------------------
000710*    GENERAL PURPOSE LOOP/SUBSCRIPT VARIABLES
000720*----------------------------------------------------------
000730 01  WS-NUM-VAR.
000731*   NO ONE LETTER IS OWNED BY ANY ONE PARAGRAPH - I/K/M/N ARE ALL
000732*   PERFORM VARYING INDEXES, X AND Y ARE FOUND-ROW POINTERS.
000740     05  WS-I                    PIC 9(5)  COMP.
000750     05  WS-K                    PIC 9(5)  COMP.
000760     05  WS-M                    PIC 9(5)  COMP.
000770     05  WS-N                    PIC 9(5)  COMP.
000780     05  WS-X                    PIC 9(5)  COMP.
000790     05  WS-Y                    PIC 9(5)  COMP.
000795     05  FILLER                  PIC X(4).
000800*----------------------------------------------------------
000810*    BUSINESS CONSTANT - DUPLICATED IN BARNORG.CBL ON        *
000820*    PURPOSE, SEE THAT PROGRAM'S CHANGE LOG 94-12-04.         *
000830*----------------------------------------------------------
000840 77  WS-BARN-CAPACITY            PIC 9(5)  COMP VALUE 20.
000850*----------------------------------------------------------
000860*    VALID TRANSACTION OP CODE TABLE (BACKS UP THE CLASS     *
000870*    TEST ABOVE - REQ 0442).                                  *
000880*----------------------------------------------------------
000890 01  WS-VALID-OP-CODES           PIC X(4) VALUE "ABRM".
000900 01  WS-VALID-OP-TABLE REDEFINES WS-VALID-OP-CODES.
000910     05  WS-OP-CODE-ENTRY        PIC X(1) OCCURS 4 TIMES.
000920 77  WS-FOUND-SWITCH             PIC X(1) VALUE "N".
000930     88  WS-FOUND                    VALUE "Y".
000940     88  WS-NOT-FOUND                VALUE "N".
000950*----------------------------------------------------------
000960*    ANIMAL CURRENTLY BEING WORKED ON BY A1/A3.               *
000970*----------------------------------------------------------
000980 01  WS-TARGET-ANIMAL.
000990     05  WS-TARGET-ANIMAL-ID     PIC 9(9).
001000     05  WS-TARGET-ANIMAL-NAME   PIC X(30).
001010     05  WS-TARGET-ANIMAL-COLOR  PIC X(20).
001015*   NO FILLER - THE ALPHA REDEFINE BELOW HAS TO LAND ON THE
001016*   SAME 59 BYTES FOR THE UPSI-0 TRACE LINE. SEE ANIMREC.CPY.
001020 01  WS-TARGET-ALPHA REDEFINES WS-TARGET-ANIMAL PIC X(59).
001025*   WS-COLOR-FILTER - SET ONCE PER COLOR GROUP AND READ BY
001026*   EVERY SCAN THAT NEEDS TO STAY WITHIN THAT COLOR'S ROWS.
001030 01  WS-COLOR-FILTER             PIC X(20).
001035*   WS-CHOSEN-BARN-ID - RESULT OF FIND-OR-CREATE-BARN, ZERO
001036*   MEANS "NOTHING FOUND YET, KEEP LOOKING".
001040 01  WS-CHOSEN-BARN-ID           PIC 9(9).
001050 77  WS-BARN-POP                 PIC 9(5)  COMP.
001055*   WS-BARN-ID-DISPLAY - NUMERIC-EDITED WOULD DO THIS FOR FREE
001056*   BUT THE SHOP HAS ALWAYS BUILT BARN NAMES WITH STRING, SO A
001057*   PLAIN DISPLAY FIELD IS ALL STRING NEEDS.
001060 01  WS-BARN-ID-DISPLAY          PIC 9(9).
001070 77  WS-SNAP-FIRST-IX            PIC 9(5)  COMP.
001080*----------------------------------------------------------
001090*    BACKREF TABLE - MAP A BORGCOMM ANIMAL SNAPSHOT SLOT BACK  *
001100*    TO THE MASTER-TABLE ROW IT CAME FROM SO THE RESULTS CAN   *
001110*    BE APPLIED AFTER BARNORG RETURNS.  NO BARN-SIDE BACKREF   *
001115*    IS KEPT - BARN-POPULATION IS ALWAYS RECOUNTED FRESH OFF   *
001117*    WS-ANIMAL-MASTER (SEE COUNT-BARN-POPULATION), NEVER       *
001118*    PATCHED IN FROM A SNAPSHOT.  00-11-24 NM  REQ 1288.       *
001120*----------------------------------------------------------
001130 01  WS-SNAP-BACKREF-TABLE.
001150     05  WS-SNAP-ANIML-BACKREF OCCURS 2000 TIMES PIC 9(5) COMP.
001160     05  FILLER                  PIC X(4).
001170*----------------------------------------------------------
001180*    A2 WORK AREAS - DISTINCT COLOR LIST PULLED OUT OF THE   *
001190*    INCOMING BATCH, AND THE BARN RECONCILIATION LIST FOR    *
001200*    WHICHEVER COLOR IS CURRENTLY BEING PROCESSED.           *
001210*----------------------------------------------------------
001220 01  WS-DISTINCT-COLOR-TABLE.
001230     05  WS-COLOR-COUNT          PIC 9(3)  COMP.
001240     05  WS-COLOR-ENTRY OCCURS 20 TIMES.
001250         10  WS-COLOR-NAME       PIC X(20).
001260     05  FILLER                  PIC X(4).
001265*   THESE THREE BELONG TOGETHER LOGICALLY (THE TARGET-BARN-COUNT
001266*   MATH IN CALC-TARGET-BARN-COUNT-FOR-COLOR NEEDS ALL THREE) BUT
001267*   PREDATE THE RECON-TABLE GROUP BELOW AND WERE NEVER FOLDED IN.
001270 01  WS-COLOR-ANIMAL-COUNT       PIC 9(5)  COMP.
001280 01  WS-TARGET-BARN-COUNT        PIC 9(5)  COMP.
001290 01  WS-CEIL-REM                 PIC 9(5)  COMP.
001300 01  WS-RECON-TABLE.
001310     05  WS-RECON-EXIST-COUNT    PIC 9(5)  COMP.
001320     05  WS-RECON-ENTRY OCCURS 20 TIMES
001330                         INDEXED BY WS-RECON-IX.
001340         10  WS-RECON-BARN-ID        PIC 9(9).
001350         10  WS-RECON-BARN-MASTER-IX PIC 9(5)  COMP.
001360     05  FILLER                  PIC X(4).
001370*   RECON-TRACE-ROW - UPSI-0 DISPLAY LINE FOR TRACE-RECON,
001380*   SEE THAT PARAGRAPH BELOW FOR WHEN IT FIRES.
001390 01  WS-RECON-TRACE-ROW.
001400     05  WS-RTR-COLOR            PIC X(20).
001410     05  WS-RTR-TARGET           PIC 9(5).
001420     05  WS-RTR-EXIST            PIC 9(5).
001425*   NO FILLER - ALPHA REDEFINE BELOW MUST LAND ON THESE 30 BYTES.
001430 01  WS-RECON-TRACE-ALPHA REDEFINES WS-RECON-TRACE-ROW
001440                                    PIC X(30).
001450*----------------------------------------------------------
001460*    BARNORG CALL AREA - WE OWN AND BUILD THIS, BARNORG      *
001470*    NEVER SEES MORE THAN ONE COLOR AT A TIME.                *
001480*----------------------------------------------------------
001490     COPY BORGCOMM.
001500 LINKAGE SECTION.
001502*   THREE COPYBOOKS, THREE USING PARAMETERS BELOW - THE ORDER
001504*   HERE MUST MATCH FARMRUN'S CALL "ANIMSVC" USING ORDER EXACTLY.
001510     COPY ANIMTAB.
001512*   ANIMTAB.CPY - THE ANIMAL MASTER TABLE, INDEXED BY POSITION.
001520     COPY BARNTAB.
001522*   BARNTAB.CPY - THE BARN MASTER TABLE, SAME DEAL.
001530     COPY ANIMREQ.
001532*   ANIMREQ.CPY - ONE TRANSACTION'S WORTH OF REQUEST/RESPONSE
001534*   FIELDS, BUILT BY FARMRUN BEFORE EVERY CALL TO THIS PROGRAM.
001540 PROCEDURE DIVISION USING WS-ANIMAL-MASTER
001550                          WS-BARN-MASTER
001560                          ANIMSVC-REQUEST-AREA.
001570*----------------------------------------------------------
001572*    BEGIN - ONE CALL, ONE REQUEST.  FARMRUN BUILDS
001574*    ANIMSVC-REQUEST-AREA FRESH FOR EACH CARD/TRANSACTION AND
001576*    RE-CALLS THIS PROGRAM, IT IS NOT HELD OPEN ACROSS THE RUN.
001578*----------------------------------------------------------
001580     BEGIN.
001590         MOVE 0 TO REQ-RETURN-CODE.
001600         MOVE 0 TO REQ-MOVED-COUNT.
001610         PERFORM VALIDATE-OP-CODE THRU VALIDATE-OP-CODE-EX.
001615         IF NOT WS-FOUND
001616            MOVE 90 TO REQ-RETURN-CODE
001617            GO TO BEGIN-EX
001618         END-IF.
001630         EVALUATE TRUE
001640            WHEN REQ-OP-ADD-ONE
001650                PERFORM A1 THRU A1-EX
001660            WHEN REQ-OP-ADD-MANY
001670                PERFORM A2 THRU A2-EX
001680            WHEN REQ-OP-REMOVE-ONE
001690                PERFORM A3 THRU A3-EX
001700            WHEN REQ-OP-REMOVE-MANY
001710                PERFORM A4 THRU A4-EX
001720         END-EVALUATE.
001760     BEGIN-EX.
001770         EXIT.
001780*   TELOS - "END" IN GREEK, DEAD PARAGRAPH LEFT FROM AN OLDER
001782*   CALLING CONVENTION.  NOT PERFORMED FROM ANYWHERE IN THIS
001784*   PROGRAM ANY LONGER BUT HARMLESS, SO IT STAYS.
001785     TELOS.
001790         GOBACK.
001800*----------------------------------------------------------
001802*    VALIDATE-OP-CODE - REQ-OP-CODE MUST BE ONE OF THE FOUR
001804*    ADD-ONE/ADD-MANY/REMOVE-ONE/REMOVE-MANY VALUES DEFINED IN
001806*    ANIMREQ.CPY.  WS-FOUND COMES BACK "N" ON GARBAGE INPUT.
001808*----------------------------------------------------------
001810     VALIDATE-OP-CODE.
001820         MOVE "N" TO WS-FOUND-SWITCH.
001830         IF REQ-OP-CODE IS WS-VALID-OP-CLASS
001840            PERFORM CHECK-ONE-OP-CODE THRU CHECK-ONE-OP-CODE-EX
001850                VARYING WS-K FROM 1 BY 1
001860                UNTIL WS-K > 4 OR WS-FOUND
001870         END-IF.
001880     VALIDATE-OP-CODE-EX.
001890         EXIT.
001895*   ONE ENTRY OF THE VALID-OP-CLASS TABLE.
001900     CHECK-ONE-OP-CODE.
001910         IF WS-OP-CODE-ENTRY(WS-K) = REQ-OP-CODE
001920            MOVE "Y" TO WS-FOUND-SWITCH
001930         END-IF.
001940     CHECK-ONE-OP-CODE-EX.
001950         EXIT.
001960*----------------------------------------------------------
001970*    A1 - ADD ONE ANIMAL                                     *
001980*----------------------------------------------------------
001985*   A1 IS THE SIMPLE CASE - ONE ANIMAL, ONE COLOR, SO THERE IS
001986*   NO NEED FOR A2'S DISTINCT-COLOR BOOKKEEPING BELOW.  FULL
001987*   RECONCILE/BARNORG CYCLE ANYWAY, SINCE A NEW ARRIVAL CAN STILL
001988*   PUSH A BARN OVER CAPACITY.
001990     A1.
002000         MOVE REQ-ANIMAL-ID(1)    TO WS-TARGET-ANIMAL-ID.
002010         MOVE REQ-ANIMAL-NAME(1)  TO WS-TARGET-ANIMAL-NAME.
002020         MOVE REQ-ANIMAL-COLOR(1) TO WS-TARGET-ANIMAL-COLOR.
002030         PERFORM TRACE-REQUEST THRU TRACE-REQUEST-EX.
002040         PERFORM FIND-OR-CREATE-BARN THRU FIND-OR-CREATE-BARN-EX.
002050         PERFORM APPEND-ANIMAL-ROW THRU APPEND-ANIMAL-ROW-EX.
002060         PERFORM BUILD-COLOR-SNAPSHOT THRU BUILD-COLOR-SNAPSHOT-EX.
002070         PERFORM CALL-BARNORG-ORGANIZE THRU CALL-BARNORG-ORGANIZE-EX.
002080         PERFORM APPLY-BARNORG-RESULTS THRU APPLY-BARNORG-RESULTS-EX.
002090         PERFORM DELETE-EMPTY-BARNS THRU DELETE-EMPTY-BARNS-EX.
002100     A1-EX.
002110         EXIT.
002120*----------------------------------------------------------
002130*    A2 - ADD A BATCH OF ANIMALS, ONE COLOR GROUP AT A TIME  *
002140*----------------------------------------------------------
002145*   A2 IS A TWO-PASS AFFAIR.  PASS ONE JUST WALKS THE BATCH AND
002146*   BUILDS THE LIST OF DISTINCT COLORS IN IT - A BATCH CARD DECK
002147*   CAN MIX COLORS FREELY, THE OLD KEYPUNCH OPERATORS NEVER
002148*   SORTED THEM FOR US.  PASS TWO THEN RUNS THE WHOLE
002149*   RECONCILE/BARNORG "I" CYCLE ONCE PER DISTINCT COLOR.
002150     A2.
002160         PERFORM BUILD-DISTINCT-COLOR-LIST
002170             THRU BUILD-DISTINCT-COLOR-LIST-EX.
002180         PERFORM PROCESS-ONE-COLOR-GROUP
002190             THRU PROCESS-ONE-COLOR-GROUP-EX
002200             VARYING WS-I FROM 1 BY 1
002210             UNTIL WS-I > WS-COLOR-COUNT.
002220     A2-EX.
002230         EXIT.
002235*   ONE PASS OVER THE BATCH, ONE ENTRY IN WS-DISTINCT-COLOR-TABLE
002236*   PER COLOR SEEN - DUPLICATES ARE SCREENED OUT BY
002237*   CHECK-ONE-DISTINCT-COLOR BELOW SO A 500-HEAD BATCH OF ONE
002238*   COLOR DOESN'T BLOW THE 20-ROW TABLE.
002240     BUILD-DISTINCT-COLOR-LIST.
002250         MOVE 0 TO WS-COLOR-COUNT.
002260         PERFORM ADD-ONE-BATCH-COLOR THRU ADD-ONE-BATCH-COLOR-EX
002270             VARYING WS-K FROM 1 BY 1
002280             UNTIL WS-K > REQ-BATCH-COUNT.
002290     BUILD-DISTINCT-COLOR-LIST-EX.
002300         EXIT.
002305*   WS-FOUND-SWITCH DOES DOUBLE DUTY IN THIS PROGRAM - HERE IT
002306*   MEANS "COLOR ALREADY IN THE DISTINCT LIST", NOT "ANIMAL
002307*   FOUND".  SAME 77 ITEM, DIFFERENT PARAGRAPH, DIFFERENT
002308*   MEANING - WATCH IT IF YOU'RE TRACING THROUGH BOTH.
002310     ADD-ONE-BATCH-COLOR.
002320         MOVE "N" TO WS-FOUND-SWITCH.
002330         PERFORM CHECK-ONE-DISTINCT-COLOR
002340             THRU CHECK-ONE-DISTINCT-COLOR-EX
002350             VARYING WS-M FROM 1 BY 1
002360             UNTIL WS-M > WS-COLOR-COUNT OR WS-FOUND.
002370         IF NOT WS-FOUND
002380            ADD 1 TO WS-COLOR-COUNT
002390            MOVE REQ-ANIMAL-COLOR(WS-K) TO WS-COLOR-NAME(WS-COLOR-COUNT)
002400         END-IF.
002410     ADD-ONE-BATCH-COLOR-EX.
002420         EXIT.
002425*   LINEAR SCAN OF THE DISTINCT LIST BUILT SO FAR - TABLE NEVER
002426*   HOLDS MORE THAN 20 ROWS SO THIS IS CHEAP EVEN INSIDE THE
002427*   OUTER BATCH LOOP.
002430     CHECK-ONE-DISTINCT-COLOR.
002440         IF WS-COLOR-NAME(WS-M) = REQ-ANIMAL-COLOR(WS-K)
002450            MOVE "Y" TO WS-FOUND-SWITCH
002460         END-IF.
002470     CHECK-ONE-DISTINCT-COLOR-EX.
002480         EXIT.
002485*   THIS IS THE BODY OF THE A2 OUTER LOOP - EVERYTHING FROM
002486*   PULLING THIS COLOR'S ANIMALS OUT OF THE BATCH THROUGH
002487*   HANDING THE RESULTS BACK TO BARNORG "I" AND SWEEPING OUT
002488*   ANY BARN THAT ENDED UP EMPTY.  97-02-11 KP TIGHTENED THE
002489*   MIDDLE OF THIS UP WHEN RECONCILE-BARNS-FOR-COLOR WAS ADDED.
002490     PROCESS-ONE-COLOR-GROUP.
002500         MOVE WS-COLOR-NAME(WS-I) TO WS-COLOR-FILTER.
002510         PERFORM APPEND-BATCH-ANIMALS-OF-COLOR
002520             THRU APPEND-BATCH-ANIMALS-OF-COLOR-EX
002530             VARYING WS-K FROM 1 BY 1
002540             UNTIL WS-K > REQ-BATCH-COUNT.
002550         PERFORM COUNT-COLOR-ANIMALS THRU COUNT-COLOR-ANIMALS-EX.
002560         PERFORM CALC-TARGET-BARN-COUNT-FOR-COLOR
002570             THRU CALC-TARGET-BARN-COUNT-FOR-COLOR-EX.
002580         PERFORM RECONCILE-BARNS-FOR-COLOR
002590             THRU RECONCILE-BARNS-FOR-COLOR-EX.
002600         PERFORM BUILD-FLAT-COLOR-SNAPSHOT
002610             THRU BUILD-FLAT-COLOR-SNAPSHOT-EX.
002620         PERFORM CALL-BARNORG-INITIALIZE
002630             THRU CALL-BARNORG-INITIALIZE-EX.
002640         PERFORM APPLY-BARNORG-RESULTS THRU APPLY-BARNORG-RESULTS-EX.
002650         PERFORM DELETE-EMPTY-BARNS THRU DELETE-EMPTY-BARNS-EX.
002660     PROCESS-ONE-COLOR-GROUP-EX.
002670         EXIT.
002675*   ONLY THE ROWS MATCHING THIS COLOR GET APPENDED - THE OTHER
002676*   COLORS IN THE SAME BATCH ARE LEFT ALONE FOR THEIR OWN TURN
002677*   THROUGH THE WS-I LOOP IN A2. BARN-ID 0 MEANS "NOT PLACED
002678*   YET" - RECONCILE-BARNS-FOR-COLOR AND BARNORG SORT THAT OUT.
002680     APPEND-BATCH-ANIMALS-OF-COLOR.
002690         IF REQ-ANIMAL-COLOR(WS-K) = WS-COLOR-FILTER
002700            MOVE REQ-ANIMAL-ID(WS-K)    TO WS-TARGET-ANIMAL-ID
002710            MOVE REQ-ANIMAL-NAME(WS-K)  TO WS-TARGET-ANIMAL-NAME
002720            MOVE REQ-ANIMAL-COLOR(WS-K) TO WS-TARGET-ANIMAL-COLOR
002730            MOVE 0 TO WS-CHOSEN-BARN-ID
002740            PERFORM APPEND-ANIMAL-ROW THRU APPEND-ANIMAL-ROW-EX
002750         END-IF.
002760     APPEND-BATCH-ANIMALS-OF-COLOR-EX.
002770         EXIT.
002775*   RECOUNTED FRESH OFF THE MASTER RATHER THAN CARRIED FORWARD
002776*   FROM ADD-ONE-BATCH-COLOR - THE MASTER NOW HAS BOTH THE OLD
002777*   ANIMALS OF THIS COLOR AND THE FRESH ONES JUST APPENDED.
002780     COUNT-COLOR-ANIMALS.
002790         MOVE 0 TO WS-COLOR-ANIMAL-COUNT.
002800         PERFORM TALLY-ONE-COLOR-ANIMAL THRU TALLY-ONE-COLOR-ANIMAL-EX
002810             VARYING WS-K FROM 1 BY 1
002820             UNTIL WS-K > WS-ANIMAL-COUNT.
002830     COUNT-COLOR-ANIMALS-EX.
002840         EXIT.
002845*   THE ONE-LINE WORKER BEHIND COUNT-COLOR-ANIMALS' VARYING
002846*   LOOP - KEPT SEPARATE PURELY SO THE LOOP CONTROL STAYS IN
002847*   THE CALLING PARAGRAPH, SHOP HABIT SINCE THE EARLIEST FARM
002848*   PROGRAMS.
002850     TALLY-ONE-COLOR-ANIMAL.
002860         IF WS-ANIMAL-COLOR(WS-K) = WS-COLOR-FILTER
002870            ADD 1 TO WS-COLOR-ANIMAL-COUNT
002880         END-IF.
002890     TALLY-ONE-COLOR-ANIMAL-EX.
002900         EXIT.
002905*   CEILING DIVISION BY HAND - COBOL HAS NO CEILING FUNCTION SO
002906*   WE DIVIDE, LOOK AT THE REMAINDER, AND BUMP THE QUOTIENT UP
002907*   ONE BARN IF THE COLOR DOESN'T PACK EVENLY INTO WS-BARN-
002908*   CAPACITY-SIZED BARNS.  A COLOR OF ZERO HEAD NEEDS ZERO BARNS,
002909*   NOT A DIVIDE-BY-ANYTHING-IS-FINE-BUT-STILL-WASTEFUL BARN.
002910     CALC-TARGET-BARN-COUNT-FOR-COLOR.
002920         IF WS-COLOR-ANIMAL-COUNT = 0
002930            MOVE 0 TO WS-TARGET-BARN-COUNT
002940         ELSE
002950            DIVIDE WS-COLOR-ANIMAL-COUNT BY WS-BARN-CAPACITY
002960                GIVING WS-TARGET-BARN-COUNT
002970                REMAINDER WS-CEIL-REM
002980            IF WS-CEIL-REM NOT = 0
002990               ADD 1 TO WS-TARGET-BARN-COUNT
003000            END-IF
003010         END-IF.
003020     CALC-TARGET-BARN-COUNT-FOR-COLOR-EX.
003030         EXIT.
003040*----------------------------------------------------------
003050*    RECONCILE-BARNS-FOR-COLOR - REUSE AS MANY OF THE       *
003060*    COLOR'S EXISTING BARN NUMBERS AS FIT THE NEW TARGET     *
003070*    COUNT, THEN MINT NEW ONES FOR THE SHORTFALL.  ANY OLD   *
003080*    BARN NOT REUSED FALLS OUT NATURALLY AT ZERO POPULATION  *
003090*    AND IS SWEPT UP BY DELETE-EMPTY-BARNS. 97-02-11 KP.     *
003100*----------------------------------------------------------
003105*   WS-RECON-TABLE IS SCRATCH, REBUILT FRESH FOR EVERY COLOR IN
003106*   THE A2 LOOP - IT NEVER SURVIVES PAST ONE PROCESS-ONE-COLOR-
003107*   GROUP CALL SO THERE IS NO CARRYOVER BETWEEN COLORS TO CLEAN
003108*   UP FIRST.
003110     RECONCILE-BARNS-FOR-COLOR.
003120         MOVE 0 TO WS-RECON-EXIST-COUNT.
003122*   PASS 1 - CLAIM AS MANY OF THE COLOR'S OWN OLD BARNS AS THE
003124*   NEW TARGET COUNT WILL HOLD.
003130         PERFORM CHECK-ONE-EXISTING-BARN
003140             THRU CHECK-ONE-EXISTING-BARN-EX
003150             VARYING WS-K FROM 1 BY 1
003160             UNTIL WS-K > WS-BARN-COUNT.
003170         MOVE WS-COLOR-FILTER      TO WS-RTR-COLOR.
003180         MOVE WS-TARGET-BARN-COUNT TO WS-RTR-TARGET.
003190         MOVE WS-RECON-EXIST-COUNT TO WS-RTR-EXIST.
003200         PERFORM TRACE-RECON THRU TRACE-RECON-EX.
003202*   PASS 2 - WHATEVER TARGET COUNT PASS 1 COULDN'T COVER GETS
003204*   BRAND NEW BARN NUMBERS, ONE PER REMAINING SLOT.
003210         IF WS-RECON-EXIST-COUNT < WS-TARGET-BARN-COUNT
003220            PERFORM CREATE-RECON-BARN THRU CREATE-RECON-BARN-EX
003230                VARYING WS-M FROM WS-RECON-EXIST-COUNT + 1 BY 1
003240                UNTIL WS-M > WS-TARGET-BARN-COUNT
003250         END-IF.
003260     RECONCILE-BARNS-FOR-COLOR-EX.
003270         EXIT.
003275*   ONLY BARNS OF THIS COLOR COUNT, AND ONLY UP TO THE NEW
003276*   TARGET - ANY EXTRA OLD BARN OF THIS COLOR PAST THE TARGET
003277*   IS LEFT ALONE HERE AND FALLS OUT LATER VIA
003278*   DELETE-EMPTY-BARNS ONCE ITS ANIMALS HAVE ALL BEEN MOVED OFF.
003280     CHECK-ONE-EXISTING-BARN.
003290         IF WS-BARN-COLOR(WS-K) = WS-COLOR-FILTER
003300            AND WS-RECON-EXIST-COUNT < WS-TARGET-BARN-COUNT
003310            ADD 1 TO WS-RECON-EXIST-COUNT
003320            MOVE WS-BARN-ID(WS-K) TO WS-RECON-BARN-ID(WS-RECON-EXIST-COUNT)
003330            MOVE WS-K TO WS-RECON-BARN-MASTER-IX(WS-RECON-EXIST-COUNT)
003340         END-IF.
003350     CHECK-ONE-EXISTING-BARN-EX.
003360         EXIT.
003365*   ONE NEW BARN PER SHORTFALL SLOT - CREATE-NEW-BARN DOES THE
003366*   ACTUAL BARNTAB APPEND AND HANDS BACK THE FRESH BARN-ID IN
003367*   WS-CHOSEN-BARN-ID.
003370     CREATE-RECON-BARN.
003380         PERFORM CREATE-NEW-BARN THRU CREATE-NEW-BARN-EX.
003390         MOVE WS-CHOSEN-BARN-ID TO WS-RECON-BARN-ID(WS-M).
003400         MOVE WS-BARN-COUNT     TO WS-RECON-BARN-MASTER-IX(WS-M).
003410     CREATE-RECON-BARN-EX.
003420         EXIT.
003425*   UPSI-0 TRACE LINE - LETS THE BARN INSPECTOR SEE HOW MANY OF
003426*   THE COLOR'S OLD BARNS WERE REUSABLE VERSUS HOW MANY HAD TO
003427*   BE MINTED, WITHOUT A RECOMPILE. 00-02-08 NM.
003430     TRACE-RECON.
003440         IF WS-TRACE-ON
003450            DISPLAY "ANIMSVC RECON  - " WS-RECON-TRACE-ALPHA
003460         END-IF.
003470     TRACE-RECON-EX.
003480         EXIT.
003490*----------------------------------------------------------
003500*    A3 - REMOVE ONE ANIMAL                                  *
003510*----------------------------------------------------------
003520     A3.
003530         MOVE REQ-ANIMAL-ID(1) TO WS-TARGET-ANIMAL-ID.
003540         PERFORM REMOVE-ONE-ANIMAL THRU REMOVE-ONE-ANIMAL-EX.
003550     A3-EX.
003560         EXIT.
003570*----------------------------------------------------------
003580*    A4 - REMOVE A BATCH OF ANIMALS - JUST A3, REPEATED      *
003590*----------------------------------------------------------
003600     A4.
003610         PERFORM REMOVE-ONE-FROM-BATCH THRU REMOVE-ONE-FROM-BATCH-EX
003620             VARYING WS-I FROM 1 BY 1
003630             UNTIL WS-I > REQ-BATCH-COUNT.
003640     A4-EX.
003650         EXIT.
003655*   ONE ANIMAL OF THE A4 REMOVAL BATCH.
003660     REMOVE-ONE-FROM-BATCH.
003670         MOVE REQ-ANIMAL-ID(WS-I) TO WS-TARGET-ANIMAL-ID.
003680         PERFORM REMOVE-ONE-ANIMAL THRU REMOVE-ONE-ANIMAL-EX.
003690     REMOVE-ONE-FROM-BATCH-EX.
003700         EXIT.
003705*   REMOVE-ONE-ANIMAL - A LATE REMOVE CARD FOR AN ANIMAL ALREADY
003706*   GONE JUST FALLS THROUGH ON WS-FOUND, IT IS NOT TREATED AS AN
003707*   ERROR - THAT HAPPENS ROUTINELY ON A RERUN.
003710     REMOVE-ONE-ANIMAL.
003720         PERFORM FIND-ANIMAL-ROW THRU FIND-ANIMAL-ROW-EX.
003730         IF WS-FOUND
003740            MOVE WS-ANIMAL-ID(WS-X)    TO WS-TARGET-ANIMAL-ID
003750            MOVE WS-ANIMAL-NAME(WS-X)  TO WS-TARGET-ANIMAL-NAME
003760            MOVE WS-ANIMAL-COLOR(WS-X) TO WS-TARGET-ANIMAL-COLOR
003770            PERFORM TRACE-REQUEST THRU TRACE-REQUEST-EX
003780            MOVE WS-ANIMAL-COLOR(WS-X) TO WS-COLOR-FILTER
003790            PERFORM DELETE-ANIMAL-ROW THRU DELETE-ANIMAL-ROW-EX
003800            PERFORM BUILD-COLOR-SNAPSHOT THRU BUILD-COLOR-SNAPSHOT-EX
003810            IF BORG-ANIMAL-COUNT > 0
003820               PERFORM CALL-BARNORG-ORGANIZE
003830                   THRU CALL-BARNORG-ORGANIZE-EX
003840               PERFORM APPLY-BARNORG-RESULTS
003850                   THRU APPLY-BARNORG-RESULTS-EX
003860            END-IF
003870            PERFORM DELETE-EMPTY-BARNS THRU DELETE-EMPTY-BARNS-EX
003880         END-IF.
003890     REMOVE-ONE-ANIMAL-EX.
003900         EXIT.
003910*----------------------------------------------------------
003912*    FIND-ANIMAL-ROW - LINEAR SCAN, TABLE IS SMALL ENOUGH THAT  *
003914*    A KEYED SEARCH ISN'T WORTH THE BOOKKEEPING.  WS-X COMES    *
003916*    BACK ZERO IF NOT FOUND, CALLER CHECKS WS-FOUND FIRST.      *
003918*----------------------------------------------------------
003920     FIND-ANIMAL-ROW.
003930         MOVE "N" TO WS-FOUND-SWITCH.
003940         MOVE 0 TO WS-X.
003950         PERFORM CHECK-ONE-ANIMAL-ID THRU CHECK-ONE-ANIMAL-ID-EX
003960             VARYING WS-I FROM 1 BY 1
003970             UNTIL WS-I > WS-ANIMAL-COUNT OR WS-FOUND.
003980     FIND-ANIMAL-ROW-EX.
003990         EXIT.
003995*   ONE PASS OF THE FIND-ANIMAL-ROW SCAN.
004000     CHECK-ONE-ANIMAL-ID.
004010         IF WS-ANIMAL-ID(WS-I) = WS-TARGET-ANIMAL-ID
004020            MOVE "Y" TO WS-FOUND-SWITCH
004030            MOVE WS-I TO WS-X
004040         END-IF.
004050     CHECK-ONE-ANIMAL-ID-EX.
004060         EXIT.
004070*    DELETE-ANIMAL-ROW - TABLE IS KEPT COMPACT, SEE ANIMTAB.CPY.
004080     DELETE-ANIMAL-ROW.
004090         PERFORM SHIFT-ONE-ANIMAL-UP THRU SHIFT-ONE-ANIMAL-UP-EX
004100             VARYING WS-K FROM WS-X BY 1
004110             UNTIL WS-K > WS-ANIMAL-COUNT - 1.
004120         SUBTRACT 1 FROM WS-ANIMAL-COUNT.
004130     DELETE-ANIMAL-ROW-EX.
004140         EXIT.
004145*   ONE ROW OF THE CLOSE-THE-GAP SHIFT - SAME TRICK BARNORG USES
004146*   ON ITS OWN TABLE, SEE BARNORG.CBL.
004150     SHIFT-ONE-ANIMAL-UP.
004160         MOVE WS-ANIMAL-ENTRY(WS-K + 1) TO WS-ANIMAL-ENTRY(WS-K).
004170     SHIFT-ONE-ANIMAL-UP-EX.
004180         EXIT.
004190*----------------------------------------------------------
004200*    FIND-OR-CREATE-BARN - REQ 0442, 95-09-14: STOP AT THE   *
004210*    FIRST BARN OF THIS COLOR WITH ROOM, DON'T KEEP READING. *
004220*----------------------------------------------------------
004230     FIND-OR-CREATE-BARN.
004240         MOVE WS-TARGET-ANIMAL-COLOR TO WS-COLOR-FILTER.
004250         MOVE 0 TO WS-CHOSEN-BARN-ID.
004260         PERFORM CHECK-ONE-BARN-FOR-ROOM THRU CHECK-ONE-BARN-FOR-ROOM-EX
004270             VARYING WS-K FROM 1 BY 1
004280             UNTIL WS-K > WS-BARN-COUNT OR WS-CHOSEN-BARN-ID NOT = 0.
004290         IF WS-CHOSEN-BARN-ID = 0
004300            PERFORM CREATE-NEW-BARN THRU CREATE-NEW-BARN-EX
004310         END-IF.
004320     FIND-OR-CREATE-BARN-EX.
004330         EXIT.
004335*   ONE BARN OF THE FIND-OR-CREATE-BARN SCAN - REJECT ON COLOR
004336*   MISMATCH, THEN REJECT AGAIN ON A FULL BARN, BEFORE CLAIMING IT.
004340     CHECK-ONE-BARN-FOR-ROOM.
004350         IF WS-BARN-COLOR(WS-K) = WS-COLOR-FILTER
004360            PERFORM COUNT-BARN-POPULATION THRU COUNT-BARN-POPULATION-EX
004370            IF WS-BARN-POP < WS-BARN-CAPACITY
004380               MOVE WS-BARN-ID(WS-K) TO WS-CHOSEN-BARN-ID
004390            END-IF
004400         END-IF.
004410     CHECK-ONE-BARN-FOR-ROOM-EX.
004420         EXIT.
004425*   COUNT-BARN-POPULATION - RECOUNTED FRESH EVERY CALL RATHER
004426*   THAN CARRIED AS A RUNNING TOTAL ON BARNTAB.CPY - CHEAP ENOUGH
004427*   AT THESE VOLUMES AND ONE LESS FIELD TO KEEP IN SYNC.
004430     COUNT-BARN-POPULATION.
004440         MOVE 0 TO WS-BARN-POP.
004450         PERFORM TALLY-ONE-ANIMAL-FOR-BARN
004460             THRU TALLY-ONE-ANIMAL-FOR-BARN-EX
004470             VARYING WS-M FROM 1 BY 1
004480             UNTIL WS-M > WS-ANIMAL-COUNT.
004490     COUNT-BARN-POPULATION-EX.
004500         EXIT.
004505*   ONE ANIMAL OF THE COUNT-BARN-POPULATION SWEEP.
004510     TALLY-ONE-ANIMAL-FOR-BARN.
004520         IF WS-ANIMAL-BARN-ID(WS-M) = WS-BARN-ID(WS-K)
004530            ADD 1 TO WS-BARN-POP
004540         END-IF.
004550     TALLY-ONE-ANIMAL-FOR-BARN-EX.
004560         EXIT.
004565*   CREATE-NEW-BARN - WS-NEXT-BARN-ID IS THE HIGH-WATER MARK, NOT
004566*   REUSED EVEN AFTER DELETE-EMPTY-BARNS TAKES ONE OUT, SO A BARN
004567*   NUMBER NEVER GETS ASSIGNED TWICE ACROSS A RUN.
004570     CREATE-NEW-BARN.
004580         ADD 1 TO WS-NEXT-BARN-ID.
004590         ADD 1 TO WS-BARN-COUNT.
004600         MOVE WS-NEXT-BARN-ID TO WS-BARN-ID(WS-BARN-COUNT).
004610         MOVE WS-NEXT-BARN-ID TO WS-CHOSEN-BARN-ID.
004620         MOVE WS-NEXT-BARN-ID TO WS-BARN-ID-DISPLAY.
004630         MOVE SPACES TO WS-BARN-NAME(WS-BARN-COUNT).
004640         STRING "BARN-" WS-BARN-ID-DISPLAY DELIMITED BY SIZE
004650             INTO WS-BARN-NAME(WS-BARN-COUNT).
004660         MOVE WS-COLOR-FILTER TO WS-BARN-COLOR(WS-BARN-COUNT).
004670     CREATE-NEW-BARN-EX.
004680         EXIT.
004685*   APPEND-ANIMAL-ROW - NEW ANIMAL ALWAYS COMES IN DIRTY, IT
004686*   HASN'T BEEN WRITTEN TO ANIMAL-FILE-OUT YET.  MOVED-RUN STAYS
004687*   "N" SINCE FIND-OR-CREATE-BARN PLACED IT, NOBODY MOVED IT.
004690     APPEND-ANIMAL-ROW.
004700         ADD 1 TO WS-ANIMAL-COUNT.
004710         SET WS-ANIMAL-IX TO WS-ANIMAL-COUNT.
004720         MOVE WS-TARGET-ANIMAL-ID    TO WS-ANIMAL-ID(WS-ANIMAL-IX).
004730         MOVE WS-TARGET-ANIMAL-NAME  TO WS-ANIMAL-NAME(WS-ANIMAL-IX).
004740         MOVE WS-TARGET-ANIMAL-COLOR TO WS-ANIMAL-COLOR(WS-ANIMAL-IX).
004750         MOVE WS-CHOSEN-BARN-ID      TO WS-ANIMAL-BARN-ID(WS-ANIMAL-IX).
004760         MOVE "Y"                    TO WS-ANIMAL-DIRTY-FLAG(WS-ANIMAL-IX).
004770         MOVE "N"                    TO WS-ANIMAL-MOVED-RUN(WS-ANIMAL-IX).
004780     APPEND-ANIMAL-ROW-EX.
004790         EXIT.
004800*----------------------------------------------------------
004810*    BUILD-COLOR-SNAPSHOT - USED BY A1/A3 (BARNORG "O").     *
004820*    WALKS THE COLOR'S BARNS IN MASTER-TABLE ORDER AND       *
004830*    WITHIN EACH BARN PULLS ITS ANIMALS, SO BORG-ANIMAL-      *
004840*    TABLE COMES OUT GROUPED CONTIGUOUSLY PER BARN - THAT'S  *
004850*    WHAT BARNORG'S FIRST-IX/ANIML-CNT POINTERS EXPECT.       *
004860*----------------------------------------------------------
004870     BUILD-COLOR-SNAPSHOT.
004880         MOVE 0 TO BORG-BARN-COUNT.
004890         MOVE 0 TO BORG-ANIMAL-COUNT.
004900         PERFORM SNAP-ONE-BARN THRU SNAP-ONE-BARN-EX
004910             VARYING WS-BARN-IX FROM 1 BY 1
004920             UNTIL WS-BARN-IX > WS-BARN-COUNT.
004930     BUILD-COLOR-SNAPSHOT-EX.
004940         EXIT.
004945*   ONE BARN OF THE BUILD-COLOR-SNAPSHOT WALK - FIRST-IX IS SET
004946*   BEFORE THE ANIMALS ARE SNAPPED SO IT POINTS AT THE SLOT THE
004947*   FIRST ONE WILL LAND IN.
004950     SNAP-ONE-BARN.
004960         IF WS-BARN-COLOR(WS-BARN-IX) = WS-COLOR-FILTER
004970            ADD 1 TO BORG-BARN-COUNT
004980            MOVE WS-BARN-ID(WS-BARN-IX) TO BORG-BARN-ID(BORG-BARN-COUNT)
004990            MOVE 0 TO BORG-BARN-ANIML-CNT(BORG-BARN-COUNT)
005000            COMPUTE WS-SNAP-FIRST-IX = BORG-ANIMAL-COUNT + 1
005010            MOVE WS-SNAP-FIRST-IX TO BORG-BARN-FIRST-IX(BORG-BARN-COUNT)
005030            PERFORM SNAP-BARN-ANIMALS THRU SNAP-BARN-ANIMALS-EX
005040                VARYING WS-ANIMAL-IX FROM 1 BY 1
005050                UNTIL WS-ANIMAL-IX > WS-ANIMAL-COUNT
005060         END-IF.
005070     SNAP-ONE-BARN-EX.
005080         EXIT.
005085*   ONE ANIMAL OF THE SNAP-ONE-BARN INNER WALK - MUST MATCH BOTH
005086*   COLOR AND THIS BARN, ELSE IT GETS PICKED UP UNDER A DIFFERENT
005087*   BORG-BARN-ID ENTRY LATER IN THE OUTER LOOP.
005090     SNAP-BARN-ANIMALS.
005100         IF WS-ANIMAL-COLOR(WS-ANIMAL-IX) = WS-COLOR-FILTER
005110            AND WS-ANIMAL-BARN-ID(WS-ANIMAL-IX) = WS-BARN-ID(WS-BARN-IX)
005120            ADD 1 TO BORG-ANIMAL-COUNT
005130            MOVE WS-ANIMAL-ID(WS-ANIMAL-IX)
005140                TO BORG-ANIMAL-ID(BORG-ANIMAL-COUNT)
005150            MOVE WS-BARN-ID(WS-BARN-IX)
005160                TO BORG-ANIMAL-ORIG-BARN(BORG-ANIMAL-COUNT)
005170            MOVE 0 TO BORG-ANIMAL-NEW-BARN(BORG-ANIMAL-COUNT)
005180            MOVE "N" TO BORG-ANIMAL-MOVED(BORG-ANIMAL-COUNT)
005190            MOVE WS-ANIMAL-IX TO WS-SNAP-ANIML-BACKREF(BORG-ANIMAL-COUNT)
005200            ADD 1 TO BORG-BARN-ANIML-CNT(BORG-BARN-COUNT)
005210         END-IF.
005220     SNAP-BARN-ANIMALS-EX.
005230         EXIT.
005240*----------------------------------------------------------
005250*    BUILD-FLAT-COLOR-SNAPSHOT - USED BY A2 (BARNORG "I").   *
005260*    ORIGINAL BARN GROUPING DOESN'T MATTER TO INITIALIZE, SO *
005270*    WE JUST WALK THE ANIMAL MASTER ONCE AND HAND OVER THE   *
005280*    RECONCILED BARN LIST BUILT BY RECONCILE-BARNS-FOR-COLOR.*
005290*----------------------------------------------------------
005300     BUILD-FLAT-COLOR-SNAPSHOT.
005310         MOVE 0 TO BORG-ANIMAL-COUNT.
005320         PERFORM SNAP-FLAT-ANIMAL THRU SNAP-FLAT-ANIMAL-EX
005330             VARYING WS-ANIMAL-IX FROM 1 BY 1
005340             UNTIL WS-ANIMAL-IX > WS-ANIMAL-COUNT.
005350         MOVE WS-TARGET-BARN-COUNT TO BORG-BARN-COUNT.
005360         PERFORM COPY-RECON-BARN THRU COPY-RECON-BARN-EX
005370             VARYING WS-K FROM 1 BY 1
005380             UNTIL WS-K > WS-TARGET-BARN-COUNT.
005390     BUILD-FLAT-COLOR-SNAPSHOT-EX.
005400         EXIT.
005405*   ONE ANIMAL OF THE FLAT (UNGROUPED) SNAPSHOT WALK.
005410     SNAP-FLAT-ANIMAL.
005420         IF WS-ANIMAL-COLOR(WS-ANIMAL-IX) = WS-COLOR-FILTER
005430            ADD 1 TO BORG-ANIMAL-COUNT
005440            MOVE WS-ANIMAL-ID(WS-ANIMAL-IX)
005450                TO BORG-ANIMAL-ID(BORG-ANIMAL-COUNT)
005460            MOVE WS-ANIMAL-BARN-ID(WS-ANIMAL-IX)
005470                TO BORG-ANIMAL-ORIG-BARN(BORG-ANIMAL-COUNT)
005480            MOVE 0 TO BORG-ANIMAL-NEW-BARN(BORG-ANIMAL-COUNT)
005490            MOVE "N" TO BORG-ANIMAL-MOVED(BORG-ANIMAL-COUNT)
005500            MOVE WS-ANIMAL-IX TO WS-SNAP-ANIML-BACKREF(BORG-ANIMAL-COUNT)
005510         END-IF.
005520     SNAP-FLAT-ANIMAL-EX.
005530         EXIT.
005535*   ONE ENTRY OF THE RECONCILED BARN LIST INTO BORG-COMM-AREA -
005536*   ANIML-CNT/FIRST-IX ARE ZEROED HERE, BARNORG FILLS THEM IN
005537*   ON THE "I" CALL SO THIS PROGRAM DOESN'T HAVE TO PRE-COUNT.
005540     COPY-RECON-BARN.
005550         MOVE WS-RECON-BARN-ID(WS-K) TO BORG-BARN-ID(WS-K).
005560         MOVE 0 TO BORG-BARN-ANIML-CNT(WS-K).
005570         MOVE 0 TO BORG-BARN-FIRST-IX(WS-K).
005590     COPY-RECON-BARN-EX.
005600         EXIT.
005610*----------------------------------------------------------
005612*    CALL-BARNORG-ORGANIZE / CALL-BARNORG-INITIALIZE - SAME
005614*    LINKAGE, DIFFERENT FUNCTION SWITCH.  KEPT AS TWO PARAGRAPHS
005616*    RATHER THAN ONE WITH A PASSED FUNCTION CODE SO A TRACE OF
005618*    THE COMPILE LISTING SHOWS AT A GLANCE WHICH CALL SITE FIRED.
005619*----------------------------------------------------------
005620     CALL-BARNORG-ORGANIZE.
005630         SET BORG-FN-ORGANIZE TO TRUE.
005640         MOVE WS-BARN-CAPACITY  TO BORG-BARN-CAPACITY.
005650         MOVE BORG-ANIMAL-COUNT TO BORG-TOTAL-ANIMALS.
005660         CALL "BARNORG" USING BORG-COMM-AREA.
005670         ADD BORG-MOVED-COUNT TO REQ-MOVED-COUNT.
005680         IF BORG-RC-NOT-CONSERVED
005690            MOVE 99 TO REQ-RETURN-CODE
005700            DISPLAY "ANIMSVC - BARNORG REPORTED CONSERVATION FAILURE"
005710         END-IF.
005720     CALL-BARNORG-ORGANIZE-EX.
005730         EXIT.
005735*   "I" MODE - CALLED FROM A2 AGAINST THE FLAT SNAPSHOT INSTEAD
005736*   OF THE PER-BARN ONE, SEE BUILD-FLAT-COLOR-SNAPSHOT ABOVE.
005740     CALL-BARNORG-INITIALIZE.
005750         SET BORG-FN-INITIALIZE TO TRUE.
005760         MOVE WS-BARN-CAPACITY  TO BORG-BARN-CAPACITY.
005770         MOVE BORG-ANIMAL-COUNT TO BORG-TOTAL-ANIMALS.
005780         CALL "BARNORG" USING BORG-COMM-AREA.
005790         ADD BORG-MOVED-COUNT TO REQ-MOVED-COUNT.
005800         IF BORG-RC-NOT-CONSERVED
005810            MOVE 99 TO REQ-RETURN-CODE
005820            DISPLAY "ANIMSVC - BARNORG REPORTED CONSERVATION FAILURE"
005830         END-IF.
005840     CALL-BARNORG-INITIALIZE-EX.
005850         EXIT.
005860*----------------------------------------------------------
005870     APPLY-BARNORG-RESULTS.
005880         PERFORM APPLY-ONE-ANIMAL THRU APPLY-ONE-ANIMAL-EX
005890             VARYING WS-N FROM 1 BY 1
005900             UNTIL WS-N > BORG-ANIMAL-COUNT.
005910     APPLY-BARNORG-RESULTS-EX.
005920         EXIT.
005925*   APPLY-ONE-ANIMAL - WS-SNAP-ANIML-BACKREF POINTS THE BORG-
005926*   ANIMAL-TABLE ROW BACK AT ITS WS-ANIMAL-ENTRY SLOT, SET WHEN
005927*   THE SNAPSHOT WAS BUILT - THAT IS THE ONLY WAY THIS PARAGRAPH
005928*   KNOWS WHICH ANIMAL ROW BARNORG'S ANSWER BELONGS TO.
005930     APPLY-ONE-ANIMAL.
005940         MOVE WS-SNAP-ANIML-BACKREF(WS-N) TO WS-X.
005950         MOVE BORG-ANIMAL-NEW-BARN(WS-N)  TO WS-ANIMAL-BARN-ID(WS-X).
005960         IF BORG-ANIM-MOVED(WS-N)
005965*           93-08-19 KP.  A MOVED ANIMAL IS A DIRTY ANIMAL - THE
005966*           BARN-ID CHANGE HAS TO MAKE IT BACK OUT TO ANIMAL-FILE-OUT
005967*           OR FARMRUN JUST WROTE A STALE BARN AGAINST A GOOD ONE.
005970            MOVE "Y" TO WS-ANIMAL-MOVED-RUN(WS-X)
005975            MOVE "Y" TO WS-ANIMAL-DIRTY-FLAG(WS-X)
005980         ELSE
005990            MOVE "N" TO WS-ANIMAL-MOVED-RUN(WS-X)
006000         END-IF.
006010     APPLY-ONE-ANIMAL-EX.
006020         EXIT.
006030*----------------------------------------------------------
006040*    DELETE-EMPTY-BARNS - 96-01-30 KP.  SCOPED TO THE ONE    *
006050*    COLOR JUST TOUCHED - A GLOBAL SWEEP ISN'T NEEDED SINCE  *
006060*    NO OTHER COLOR'S BARNS COULD HAVE CHANGED THIS CALL.    *
006070*----------------------------------------------------------
006080     DELETE-EMPTY-BARNS.
006090         MOVE 1 TO WS-K.
006100         PERFORM DELETE-EMPTY-BARNS-LOOP THRU DELETE-EMPTY-BARNS-LOOP-EX
006110             UNTIL WS-K > WS-BARN-COUNT.
006120     DELETE-EMPTY-BARNS-EX.
006130         EXIT.
006135*   WS-K ONLY ADVANCES WHEN A BARN SURVIVES - A DELETED BARN
006136*   PULLS THE NEXT ROW DOWN INTO WS-K'S SLOT, SO RE-EXAMINE IT.
006140     DELETE-EMPTY-BARNS-LOOP.
006150         IF WS-BARN-COLOR(WS-K) = WS-COLOR-FILTER
006160            PERFORM COUNT-BARN-POPULATION THRU COUNT-BARN-POPULATION-EX
006170            IF WS-BARN-POP = 0
006180               PERFORM SHIFT-ONE-BARN-SET THRU SHIFT-ONE-BARN-SET-EX
006190               SUBTRACT 1 FROM WS-BARN-COUNT
006200            ELSE
006210               ADD 1 TO WS-K
006220            END-IF
006230         ELSE
006240            ADD 1 TO WS-K
006250         END-IF.
006260     DELETE-EMPTY-BARNS-LOOP-EX.
006270         EXIT.
006275*   CLOSE THE GAP LEFT IN BARNTAB.CPY BY THE BARN JUST DELETED.
006280     SHIFT-ONE-BARN-SET.
006290         PERFORM SHIFT-ONE-BARN-UP THRU SHIFT-ONE-BARN-UP-EX
006300             VARYING WS-M FROM WS-K BY 1
006310             UNTIL WS-M > WS-BARN-COUNT - 1.
006320     SHIFT-ONE-BARN-SET-EX.
006330         EXIT.
006335*   ONE ROW OF THE SHIFT-ONE-BARN-SET SHIFT.
006340     SHIFT-ONE-BARN-UP.
006350         MOVE WS-BARN-ENTRY(WS-M + 1) TO WS-BARN-ENTRY(WS-M).
006360     SHIFT-ONE-BARN-UP-EX.
006370         EXIT.
006380*----------------------------------------------------------
006390*    UPSI-0 TRACE HELPER - 00-02-08 NM.                      *
006400*----------------------------------------------------------
006410     TRACE-REQUEST.
006420         IF WS-TRACE-ON
006430            DISPLAY "ANIMSVC TARGET - " WS-TARGET-ALPHA
006440         END-IF.
006450     TRACE-REQUEST-EX.
006460         EXIT.
