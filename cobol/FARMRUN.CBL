000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     FARMRUN.
000030 AUTHOR.         S TEMERZIDIS.
000040 INSTALLATION.   AGROMICH E P E - FARM SYSTEMS UNIT.
000050 DATE-WRITTEN.   10/03/94.
000060 DATE-COMPILED.
000070 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000080*
000090***************************************************************
000100*                                                              *
000110*   F A R M R U N                                              *
000120*                                                              *
000130*   NIGHTLY BATCH DRIVER FOR THE FARM ANIMAL/BARN JOB.         *
000140*   LOADS THE ANIMAL AND BARN MASTERS INTO WORKING STORAGE,    *
000150*   READS ONE TRANSACTION GROUP AT A TIME OFF TRANSIN (ONE     *
000160*   HEADER CARD PLUS ITS BATCH OF DETAIL CARDS), HANDS EACH    *
000170*   GROUP TO ANIMSVC FOR ORCHESTRATION, THEN REWRITES BOTH     *
000180*   MASTERS AND PRINTS A PER-COLOR SUMMARY TRAILER.            *
000190*                                                              *
000200*-------------------------CHANGE LOG--------------------------*
000210*   94-10-03 ST   FIRST CUT - REPLACES THE OLD KTIM SCREEN     *
000220*                 DISPATCHER FOR THE ANIMAL/BARN MODULE WITH   *
000230*                 A NIGHT-BATCH JOB - THE BARN CREW NO LONGER  *
000240*                 KEYS CHANGES IN DIRECTLY AGAINST THE MASTER. *
000250*                 REQ 0398.                                    *
000260*   94-10-03 ST   ADD/REMOVE LOGIC WRITTEN INLINE HERE FOR     *
000270*                 NOW - NO SEPARATE ORCHESTRATION LAYER YET.   *
000280*   94-12-04 ST   BARN REBALANCE ARITHMETIC PULLED OUT INTO    *
000290*                 ITS OWN CALLED SUBPROGRAM, BARNORG, SO THE   *
000300*                 SPRING-COUNT JOB COULD SHARE IT.  REQ 0402.  *
000310*   95-03-22 ST   ADD/REMOVE SEQUENCING MOVED OUT OF THIS      *
000320*                 PROGRAM AND INTO A NEW ANIMSVC SUBPROGRAM -  *
000330*                 FARMRUN NOW JUST DRIVES FILES AND CALLS IT.  *
000340*   95-06-09 ST   TRANSACTION HEADER NOW CARRIES A BATCH COUNT *
000350*                 SO ONE GROUP CAN ADD OR REMOVE SEVERAL       *
000360*                 ANIMALS IN ONE ANIMSVC CALL.                 *
000370*   96-01-30 KP   BARN MASTER REWRITE NOW RECOMPUTES BARN-     *
000380*                 POPULATION FROM THE ANIMAL MASTER INSTEAD OF *
000390*                 CARRYING WHATEVER WAS READ IN - A STALE      *
000400*                 COUNT WAS THROWING OFF THE JUNE INVENTORY.   *
000410*   97-04-02 ST   PER-COLOR MOVED-COUNT ADDED TO THE SUMMARY   *
000420*                 TRAILER.                                     *
000430*   98-02-19 ST   ANIMREC/BARNREC FIELD WIDTHS PINNED TO THE   *
000440*                 FARM OFFICE CARD LAYOUT - SEE THE COPYBOOKS. *
000450*   98-06-15 KP   UPSI-0 TRACE SWITCH ADDED FOR THE BARN       *
000460*                 INSPECTOR'S WALKTHROUGH, SAME AS BARNORG.    *
000470*   98-11-30 NM   YEAR 2000 REVIEW - NO 2-DIGIT YEAR FIELDS IN *
000480*                 THIS PROGRAM, NO CHANGE REQUIRED.  SIGNED    *
000490*                 OFF PER MEMO IT-98-114.                     Y2K001**
000500*   99-06-01 NM   MASTER TABLE SIZES RAISED TO MATCH ANIMTAB/  *
000510*                 BARNTAB.CPY.  REQ 1147.                     REQ1147*
000520*   00-02-08 NM   NEXT-BARN-ID NOW SEEDED FROM THE HIGHEST     *
000530*                 BARN-ID ON BARNIN INSTEAD OF STARTING AT 1 - *
000540*                 A REUSED ID COLLIDED WITH A SURVIVING BARN.  *
000545*   00-05-16 NM   A BAD TRAN-TYPE ON TRANSIN USED TO PROCESS   *
000546*                 THE GROUP ANYWAY - 1100 NOW SKIPS STRAIGHT   *
000547*                 TO ITS EXIT AND READS ON PAST IT.            *
000550***************************************************************
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER.    IBM-AT.
000590 OBJECT-COMPUTER.    IBM-AT.
000600 SPECIAL-NAMES.
000610     UPSI-0 IS WS-TRACE-SWITCH
000620         ON STATUS IS WS-TRACE-ON
000630         OFF STATUS IS WS-TRACE-OFF
000640     CLASS WS-VALID-TRAN-TYPE-CLASS IS "H" "D".
000650 INPUT-OUTPUT SECTION.
000655*   FIVE FILES - THE TWO MASTERS IN AND OUT, PLUS ONE TRANSACTION
000656*   FILE READ ONCE STRAIGHT THROUGH.  NO MASTER IS EVER READ AND
000657*   WRITTEN AT THE SAME TIME, OLD-TO-NEW ON BOTH SIDES.
000660 FILE-CONTROL.
000670     SELECT ANIMAL-FILE-IN  ASSIGN TO ANIMIN
000680         ORGANIZATION IS LINE SEQUENTIAL
000690         FILE STATUS IS WS-ANIMIN-STAT.
000700     SELECT ANIMAL-FILE-OUT ASSIGN TO ANIMOUT
000710         ORGANIZATION IS LINE SEQUENTIAL
000720         FILE STATUS IS WS-ANIMOUT-STAT.
000730     SELECT BARN-FILE-IN    ASSIGN TO BARNIN
000740         ORGANIZATION IS LINE SEQUENTIAL
000750         FILE STATUS IS WS-BARNIN-STAT.
000760     SELECT BARN-FILE-OUT   ASSIGN TO BARNOUT
000770         ORGANIZATION IS LINE SEQUENTIAL
000780         FILE STATUS IS WS-BARNOUT-STAT.
000790     SELECT TRANS-FILE      ASSIGN TO TRANSIN
000800         ORGANIZATION IS LINE SEQUENTIAL
000810         FILE STATUS IS WS-TRANSIN-STAT.
000820*
000830 DATA DIVISION.
000840 FILE SECTION.
000850*
000860***************************************************************
000870*   ANIMAL-FILE-IN - READ SIDE.  LAYOUT COMES STRAIGHT FROM    *
000880*   ANIMREC.CPY SO IT CAN NEVER DRIFT FROM THE MASTER TABLE.   *
000890***************************************************************
000900 FD  ANIMAL-FILE-IN
000910     LABEL RECORDS ARE STANDARD.
000920 COPY ANIMREC.
000930*
000940***************************************************************
000950*   ANIMAL-FILE-OUT - WRITE SIDE.  SAME 69-BYTE CARD AS        *
000960*   ANIMREC.CPY BUT ITS OWN 01 SO THE SAME DATA NAME ISN'T     *
000970*   DECLARED TWICE OVER TWO OPEN FDS.  KEEP IN STEP WITH       *
000980*   ANIMREC.CPY BY HAND IF THAT COPYBOOK EVER CHANGES.         *
000990***************************************************************
001000 FD  ANIMAL-FILE-OUT
001010     LABEL RECORDS ARE STANDARD.
001020 01  ANIMAL-RECORD-OUT.
001030     05  ANIMAL-ID-OUT               PIC 9(9).
001040     05  ANIMAL-NAME-OUT             PIC X(30).
001050     05  ANIMAL-COLOR-OUT            PIC X(20).
001060     05  ANIMAL-BARN-ID-OUT          PIC 9(9).
001070     05  ANIMAL-DIRTY-FLAG-OUT       PIC X(1).
001080*        NO FILLER - MIRRORS ANIMREC.CPY'S 69-BYTE CARD, SEE
001090*        THAT COPYBOOK'S 98-02-19 NOTE.
001100*
001110***************************************************************
001120*   BARN-FILE-IN - READ SIDE, FROM BARNREC.CPY.                *
001130***************************************************************
001140 FD  BARN-FILE-IN
001150     LABEL RECORDS ARE STANDARD.
001160 COPY BARNREC.
001170*
001180***************************************************************
001190*   BARN-FILE-OUT - WRITE SIDE, SAME 64-BYTE CARD, OWN 01 FOR  *
001200*   THE SAME REASON AS ANIMAL-RECORD-OUT ABOVE.  BARN-         *
001210*   POPULATION-OUT IS ALWAYS FRESHLY COMPUTED BEFORE THE       *
001220*   WRITE - SEE 8110-WRITE-ONE-BARN - NEVER CARRIED FORWARD.   *
001230***************************************************************
001240 FD  BARN-FILE-OUT
001250     LABEL RECORDS ARE STANDARD.
001260 01  BARN-RECORD-OUT.
001270     05  BARN-ID-OUT                 PIC 9(9).
001280     05  BARN-NAME-OUT               PIC X(30).
001290     05  BARN-COLOR-OUT              PIC X(20).
001300     05  BARN-POPULATION-OUT         PIC 9(5).
001310*        NO FILLER - MIRRORS BARNREC.CPY'S 64-BYTE CARD.
001320*
001330***************************************************************
001340*   TRANS-FILE - ONE TRANSACTION GROUP IS A HEADER CARD        *
001350*   (TRAN-TYPE "H") CARRYING THE OP CODE AND HOW MANY DETAIL   *
001360*   CARDS FOLLOW, THEN THAT MANY DETAIL CARDS (TRAN-TYPE "D"), *
001370*   EACH ONE ANIMAL.  FOR REMOVE-OP DETAIL CARDS ONLY TRAN-    *
001380*   ANIMAL-ID IS PUNCHED - NAME/COLOR ARE LEFT BLANK.          *
001390***************************************************************
001400 FD  TRANS-FILE
001410     LABEL RECORDS ARE STANDARD.
001420 01  TRAN-RECORD.
001430     05  TRAN-TYPE                   PIC X(1).
001440         88  TRAN-IS-HEADER              VALUE "H".
001450         88  TRAN-IS-DETAIL              VALUE "D".
001460     05  TRAN-OP-CODE                PIC X(1).
001470     05  TRAN-BATCH-COUNT            PIC 9(5).
001480     05  TRAN-ANIMAL-ID              PIC 9(9).
001490     05  TRAN-ANIMAL-NAME            PIC X(30).
001500     05  TRAN-ANIMAL-COLOR           PIC X(20).
001510     05  FILLER                      PIC X(14).
001520*
001530 WORKING-STORAGE SECTION.
001540*
001550***************************************************************
001560*   VALID TRANSACTION TYPE TABLE - SAME BELT-AND-SUSPENDERS    *
001570*   TRICK AS ANIMSVC'S OP-CODE CHECK - THE SPECIAL-NAMES CLASS *
001580*   CATCHES IT FIRST, THIS TABLE IS THE SECOND LOOK.           *
001590***************************************************************
001600 01  WS-VALID-TRAN-TYPE-CODES    PIC X(2) VALUE "HD".
001610 01  WS-VALID-TRAN-TYPE-TABLE REDEFINES WS-VALID-TRAN-TYPE-CODES.
001620     05  WS-TRAN-TYPE-ENTRY      PIC X(1) OCCURS 2 TIMES.
001630*
001640***************************************************************
001650*   TRACE ROW FOR ONE LOADED ANIMAL - UPSI-0 TRACE ONLY.       *
001660***************************************************************
001670 01  WS-ANIMAL-TRACE-ROW.
001680     05  WS-ATR-ANIMAL-ID        PIC 9(9).
001690     05  WS-ATR-COLOR            PIC X(20).
001700     05  WS-ATR-BARN-ID          PIC 9(9).
001710     05  FILLER                  PIC X(2).
001720 01  WS-ANIMAL-TRACE-ALPHA REDEFINES WS-ANIMAL-TRACE-ROW
001730                                     PIC X(40).
001740*
001750***************************************************************
001760*   PER-COLOR SUMMARY LINE - BUILT FRESH FOR EACH COLOR IN     *
001770*   9100-PRINT-ONE-COLOR-LINE AND DISPLAYED THROUGH THE ALPHA  *
001780*   VIEW BELOW - NOT JUST A TRACE, THIS IS THE ACTUAL REPORT   *
001790*   LINE.                                                      *
001800***************************************************************
001810 01  WS-SUM-TRACE-ROW.
001820     05  WS-STR-COLOR            PIC X(20).
001830     05  WS-STR-ANIMAL-COUNT     PIC 9(5).
001840     05  WS-STR-BARN-COUNT       PIC 9(5).
001850     05  WS-STR-MOVED-COUNT      PIC 9(7).
001860     05  FILLER                  PIC X(3).
001870 01  WS-SUM-TRACE-ALPHA REDEFINES WS-SUM-TRACE-ROW
001880                                  PIC X(40).
001890*
001900***************************************************************
001910*   EOF SWITCHES - ONE PER FILE THAT IS READ SEQUENTIALLY.     *
001920***************************************************************
001930 01  WS-EOF-SWITCHES.
001940     05  WS-ANIMIN-EOF-FLAG      PIC X(1)  VALUE "N".
001950         88  WS-ANIMIN-EOF           VALUE "Y".
001960     05  WS-BARNIN-EOF-FLAG      PIC X(1)  VALUE "N".
001970         88  WS-BARNIN-EOF           VALUE "Y".
001980     05  WS-TRANS-EOF-FLAG       PIC X(1)  VALUE "N".
001990         88  WS-TRANS-EOF            VALUE "Y".
002000     05  FILLER                  PIC X(5).
002010*
002020***************************************************************
002030*   FILE STATUS FIELDS - CHECKED BY EYE IN THE TRACE, NOT      *
002040*   TESTED IN LOGIC YET - SEE PELAG'S AG-STAT/FILE-STAT HABIT. *
002050***************************************************************
002060 01  WS-FILE-STATUS-AREA.
002070     05  WS-ANIMIN-STAT          PIC X(2).
002080     05  WS-ANIMOUT-STAT         PIC X(2).
002090     05  WS-BARNIN-STAT          PIC X(2).
002100     05  WS-BARNOUT-STAT         PIC X(2).
002110     05  WS-TRANSIN-STAT         PIC X(2).
002120     05  FILLER                  PIC X(6).
002130*
002140***************************************************************
002150*   LOOP AND ARITHMETIC WORK AREAS - ALL COMP.                 *
002160***************************************************************
002165*   97-07-21 KP.  WS-DETAIL-COUNT AND WS-TMP-BARN-COUNT MOVED OUT
002166*   TO STANDALONE 77'S - NEITHER ONE IS EVER PART OF A GROUP MOVE.
002167 77  WS-DETAIL-COUNT            PIC 9(5)  COMP.
002168 77  WS-TMP-BARN-COUNT          PIC 9(5)  COMP.
002170 01  WS-WORK-COUNTERS.
002180     05  WS-I                    PIC 9(5)  COMP.
002190     05  WS-K                    PIC 9(5)  COMP.
002200     05  WS-MAX-BARN-ID-SEEN     PIC 9(9)  COMP.
002210     05  WS-GRAND-MOVED-COUNT    PIC 9(7)  COMP.
002230     05  WS-TMP-ANIMAL-COUNT     PIC 9(5)  COMP.
002250     05  FILLER                  PIC X(4).
002260*
002270***************************************************************
002280*   COLOR SUMMARY TABLE - ONE ROW PER COLOR SEEN THIS RUN,     *
002290*   BUILT UP AS EACH TRANSACTION GROUP IS APPLIED (SEE 1300-   *
002300*   UPDATE-COLOR-SUMMARY).  ANIMAL/BARN COUNTS ARE NOT KEPT    *
002310*   HERE - THEY ARE RECOMPUTED FRESH AT PRINT TIME FROM THE    *
002320*   FINAL MASTERS, SAME PHILOSOPHY AS BARN-POPULATION.         *
002330***************************************************************
002340 01  WS-COLOR-SUMMARY-TABLE.
002350     05  WS-SUM-COUNT            PIC 9(3)  COMP.
002360     05  WS-SUM-ENTRY OCCURS 50 TIMES
002370                      INDEXED BY WS-SUM-IX.
002380         10  WS-SUM-COLOR        PIC X(20).
002390         10  WS-SUM-MOVED-COUNT  PIC 9(7)  COMP.
002400         10  FILLER              PIC X(4).
002410     05  FILLER                  PIC X(4).
002420*
002430***************************************************************
002440*   IN-MEMORY MASTER TABLES AND THE ANIMSVC CALL LINKAGE -     *
002450*   SAME COPYBOOKS ANIMSVC USES IN ITS OWN LINKAGE SECTION, SO *
002460*   THE CALL AGREES BYTE-FOR-BYTE.                             *
002470***************************************************************
002480 COPY ANIMTAB.
002490 COPY BARNTAB.
002500 COPY ANIMREQ.
002510*
002520 PROCEDURE DIVISION.
002522*   MAIN-LOGIC - LOAD BOTH MASTERS ENTIRELY BEFORE THE FIRST
002524*   TRANSACTION IS EVEN READ - THE WHOLE HERD HAS TO BE IN
002526*   WORKING STORAGE FOR ANIMSVC'S TABLE SCANS TO WORK AT ALL.
002530*
002540 MAIN-LOGIC.
002550     PERFORM 0100-OPEN-FILES THRU 0100-OPEN-FILES-EX.
002560     PERFORM 0200-LOAD-ANIMAL-MASTER
002570         THRU 0200-LOAD-ANIMAL-MASTER-EX.
002580     PERFORM 0300-LOAD-BARN-MASTER THRU 0300-LOAD-BARN-MASTER-EX.
002590     MOVE 0 TO WS-GRAND-MOVED-COUNT.
002600     MOVE 0 TO WS-SUM-COUNT.
002610     PERFORM 1010-READ-TRANSACTION THRU 1010-READ-TRANSACTION-EX.
002620     PERFORM 1100-PROCESS-ONE-HEADER THRU 1100-PROCESS-ONE-HEADER-EX
002630         UNTIL WS-TRANS-EOF.
002640     PERFORM 8000-SAVE-ANIMAL-MASTER THRU 8000-SAVE-ANIMAL-MASTER-EX.
002650     PERFORM 8100-SAVE-BARN-MASTER THRU 8100-SAVE-BARN-MASTER-EX.
002660     PERFORM 9000-PRINT-SUMMARY THRU 9000-PRINT-SUMMARY-EX.
002670     PERFORM 9900-CLOSE-FILES THRU 9900-CLOSE-FILES-EX.
002680     STOP RUN.
002690*
002700***************************************************************
002710*   0100 - OPEN EVERY FILE FOR THE RUN.                        *
002720***************************************************************
002730 0100-OPEN-FILES.
002740     OPEN INPUT  ANIMAL-FILE-IN.
002750     OPEN INPUT  BARN-FILE-IN.
002760     OPEN INPUT  TRANS-FILE.
002770     OPEN OUTPUT ANIMAL-FILE-OUT.
002780     OPEN OUTPUT BARN-FILE-OUT.
002790 0100-OPEN-FILES-EX.
002800     EXIT.
002810*
002820***************************************************************
002830*   0200 - LOAD THE FULL ANIMAL MASTER INTO WS-ANIMAL-MASTER.  *
002840*   RECORD LAYOUT -> ANIMREC.CPY.                              *
002850***************************************************************
002860 0200-LOAD-ANIMAL-MASTER.
002870     MOVE 0 TO WS-ANIMAL-COUNT.
002880     PERFORM 0210-READ-ANIMAL-RECORD
002890         THRU 0210-READ-ANIMAL-RECORD-EX.
002900     PERFORM 0220-STORE-ANIMAL-ROW THRU 0220-STORE-ANIMAL-ROW-EX
002910         UNTIL WS-ANIMIN-EOF.
002920 0200-LOAD-ANIMAL-MASTER-EX.
002930     EXIT.
002940*
002945*   ONE PHYSICAL READ - CALLED BOTH TO PRIME THE LOOP AND AGAIN
002946*   AT THE BOTTOM OF 0220 TO ADVANCE IT, USUAL SHOP PATTERN.
002950 0210-READ-ANIMAL-RECORD.
002960     READ ANIMAL-FILE-IN
002970         AT END SET WS-ANIMIN-EOF TO TRUE
002980     END-READ.
002990 0210-READ-ANIMAL-RECORD-EX.
003000     EXIT.
003010*
003020 0220-STORE-ANIMAL-ROW.
003030     ADD 1 TO WS-ANIMAL-COUNT.
003040     MOVE ANIMAL-ID          TO WS-ANIMAL-ID(WS-ANIMAL-COUNT).
003050     MOVE ANIMAL-NAME        TO WS-ANIMAL-NAME(WS-ANIMAL-COUNT).
003060     MOVE ANIMAL-COLOR       TO WS-ANIMAL-COLOR(WS-ANIMAL-COUNT).
003070     MOVE ANIMAL-BARN-ID     TO WS-ANIMAL-BARN-ID(WS-ANIMAL-COUNT).
003080     MOVE ANIMAL-DIRTY-FLAG
003090       TO WS-ANIMAL-DIRTY-FLAG(WS-ANIMAL-COUNT).
003100     MOVE "N" TO WS-ANIMAL-MOVED-RUN(WS-ANIMAL-COUNT).
003110     IF WS-TRACE-ON
003120        MOVE ANIMAL-ID      TO WS-ATR-ANIMAL-ID
003130        MOVE ANIMAL-COLOR   TO WS-ATR-COLOR
003140        MOVE ANIMAL-BARN-ID TO WS-ATR-BARN-ID
003150        DISPLAY "FARMRUN TRACE - ANIMAL LOADED - "
003160                WS-ANIMAL-TRACE-ALPHA
003170     END-IF.
003180     PERFORM 0210-READ-ANIMAL-RECORD
003190         THRU 0210-READ-ANIMAL-RECORD-EX.
003200 0220-STORE-ANIMAL-ROW-EX.
003210     EXIT.
003220*
003230***************************************************************
003240*   0300 - LOAD THE FULL BARN MASTER INTO WS-BARN-MASTER AND   *
003250*   SEED WS-NEXT-BARN-ID ONE PAST THE HIGHEST ID READ IN - THE *
003260*   00-02-08 FIX, SEE THE CHANGE LOG.                          *
003270***************************************************************
003280 0300-LOAD-BARN-MASTER.
003290     MOVE 0 TO WS-BARN-COUNT.
003300     MOVE 0 TO WS-MAX-BARN-ID-SEEN.
003310     PERFORM 0310-READ-BARN-RECORD THRU 0310-READ-BARN-RECORD-EX.
003320     PERFORM 0320-STORE-BARN-ROW THRU 0320-STORE-BARN-ROW-EX
003330         UNTIL WS-BARNIN-EOF.
003340     ADD 1 TO WS-MAX-BARN-ID-SEEN.
003350     MOVE WS-MAX-BARN-ID-SEEN TO WS-NEXT-BARN-ID.
003360 0300-LOAD-BARN-MASTER-EX.
003370     EXIT.
003380*
003385*   SAME PRIME/ADVANCE PATTERN AS 0210 ABOVE, ONE PER MASTER.
003390 0310-READ-BARN-RECORD.
003400     READ BARN-FILE-IN
003410         AT END SET WS-BARNIN-EOF TO TRUE
003420     END-READ.
003430 0310-READ-BARN-RECORD-EX.
003440     EXIT.
003450*
003460 0320-STORE-BARN-ROW.
003470     ADD 1 TO WS-BARN-COUNT.
003480     MOVE BARN-ID     TO WS-BARN-ID(WS-BARN-COUNT).
003490     MOVE BARN-NAME   TO WS-BARN-NAME(WS-BARN-COUNT).
003500     MOVE BARN-COLOR  TO WS-BARN-COLOR(WS-BARN-COUNT).
003510     IF BARN-ID > WS-MAX-BARN-ID-SEEN
003520        MOVE BARN-ID TO WS-MAX-BARN-ID-SEEN
003530     END-IF.
003540     PERFORM 0310-READ-BARN-RECORD THRU 0310-READ-BARN-RECORD-EX.
003550 0320-STORE-BARN-ROW-EX.
003560     EXIT.
003570*
003580***************************************************************
003590*   1010 - READ ONE PHYSICAL RECORD OFF TRANSIN - CAN BE A     *
003600*   HEADER OR A DETAIL CARD, THE CALLER KNOWS WHICH IT WANTS.  *
003610***************************************************************
003620 1010-READ-TRANSACTION.
003630     READ TRANS-FILE
003640         AT END SET WS-TRANS-EOF TO TRUE
003650     END-READ.
003660 1010-READ-TRANSACTION-EX.
003670     EXIT.
003680*
003690***************************************************************
003700*   1100 - THE RECORD CURRENTLY IN TRAN-RECORD IS THIS GROUP'S *
003710*   HEADER (PRIMED BY THE CALLER).  LOAD THE BATCH ENTRIES,    *
003720*   CALL ANIMSVC ONCE FOR THE WHOLE GROUP, THEN PRIME THE      *
003730*   NEXT HEADER BEFORE RETURNING.                              *
003740***************************************************************
003750 1100-PROCESS-ONE-HEADER.
003760     PERFORM 1105-VALIDATE-TRAN-TYPE THRU 1105-VALIDATE-TRAN-TYPE-EX.
003765     IF WS-K = 0
003766        PERFORM 1010-READ-TRANSACTION THRU 1010-READ-TRANSACTION-EX
003767        GO TO 1100-PROCESS-ONE-HEADER-EX
003768     END-IF.
003770     IF WS-TRACE-ON
003780        DISPLAY "FARMRUN TRACE - HEADER READ - OP=" TRAN-OP-CODE
003790                " BATCH=" TRAN-BATCH-COUNT
003800     END-IF.
003810     MOVE TRAN-OP-CODE     TO REQ-OP-CODE.
003820     MOVE TRAN-BATCH-COUNT TO REQ-BATCH-COUNT.
003830     PERFORM 1110-LOAD-ONE-DETAIL THRU 1110-LOAD-ONE-DETAIL-EX
003840         VARYING WS-DETAIL-COUNT FROM 1 BY 1
003850         UNTIL WS-DETAIL-COUNT > REQ-BATCH-COUNT.
003860     PERFORM 1200-CALL-ANIMSVC-SERVICE
003870         THRU 1200-CALL-ANIMSVC-SERVICE-EX.
003880     PERFORM 1010-READ-TRANSACTION THRU 1010-READ-TRANSACTION-EX.
003890 1100-PROCESS-ONE-HEADER-EX.
003900     EXIT.
003910*
003920***************************************************************
003930*   1105 - CONFIRM THE HEADER CARD WE JUST PRIMED IS REALLY A  *
003940*   HEADER - THE SPECIAL-NAMES CLASS TEST GOES FIRST, THE      *
003950*   TABLE WALK IS THE SECOND LOOK, SAME DOUBLE-CHECK ANIMSVC   *
003960*   USES FOR ITS OWN OP CODE.  LEAVES WS-K AT 0 ON A BAD TYPE  *
003965*   SO 1100 CAN GO TO ITS EXIT AND SKIP THE GROUP.             *
003970***************************************************************
003980 1105-VALIDATE-TRAN-TYPE.
003990     MOVE 0 TO WS-K.
004000     IF TRAN-TYPE IS WS-VALID-TRAN-TYPE-CLASS
004010        PERFORM 1106-CHECK-ONE-TYPE-CODE
004020            THRU 1106-CHECK-ONE-TYPE-CODE-EX
004030            VARYING WS-I FROM 1 BY 1
004040            UNTIL WS-I > 2 OR WS-K NOT = 0
004050     END-IF.
004060     IF WS-K = 0
004070        DISPLAY "FARMRUN - BAD TRANSACTION TYPE ON TRANSIN - "
004080                TRAN-TYPE
004090     END-IF.
004100 1105-VALIDATE-TRAN-TYPE-EX.
004110     EXIT.
004120*
004125*   ONE ENTRY OF THE VALID-TRAN-TYPE-CODE TABLE.
004130 1106-CHECK-ONE-TYPE-CODE.
004140     IF TRAN-TYPE = WS-TRAN-TYPE-ENTRY(WS-I)
004150        MOVE WS-I TO WS-K
004160     END-IF.
004170 1106-CHECK-ONE-TYPE-CODE-EX.
004180     EXIT.
004190*
004200***************************************************************
004210*   1110 - READ ONE DETAIL CARD AND LOAD IT INTO THE NEXT      *
004220*   REQ-BATCH-ENTRY SLOT.                                      *
004230***************************************************************
004240 1110-LOAD-ONE-DETAIL.
004250     PERFORM 1010-READ-TRANSACTION THRU 1010-READ-TRANSACTION-EX.
004260     MOVE TRAN-ANIMAL-ID    TO REQ-ANIMAL-ID(WS-DETAIL-COUNT).
004270     MOVE TRAN-ANIMAL-NAME  TO REQ-ANIMAL-NAME(WS-DETAIL-COUNT).
004280     MOVE TRAN-ANIMAL-COLOR TO REQ-ANIMAL-COLOR(WS-DETAIL-COUNT).
004290 1110-LOAD-ONE-DETAIL-EX.
004300     EXIT.
004310*
004320***************************************************************
004330*   1200 - HAND THE WHOLE GROUP TO ANIMSVC IN ONE CALL.        *
004340***************************************************************
004350 1200-CALL-ANIMSVC-SERVICE.
004360     MOVE 0 TO REQ-RETURN-CODE.
004370     MOVE 0 TO REQ-MOVED-COUNT.
004380     CALL "ANIMSVC" USING WS-ANIMAL-MASTER, WS-BARN-MASTER,
004390                           ANIMSVC-REQUEST-AREA.
004400     IF NOT REQ-RC-OK
004410        DISPLAY "FARMRUN - ANIMSVC RETURNED CODE " REQ-RETURN-CODE
004420                " FOR OP-CODE " REQ-OP-CODE
004430     END-IF.
004440     ADD REQ-MOVED-COUNT TO WS-GRAND-MOVED-COUNT.
004450     PERFORM 1300-UPDATE-COLOR-SUMMARY
004460         THRU 1300-UPDATE-COLOR-SUMMARY-EX.
004470 1200-CALL-ANIMSVC-SERVICE-EX.
004480     EXIT.
004490*
004500***************************************************************
004510*   1300 - CREDIT THIS GROUP'S MOVED-COUNT TO THE SUMMARY ROW  *
004520*   FOR THE FIRST BATCH ENTRY'S COLOR - GOOD ENOUGH FOR THE    *
004530*   DEMO TRAILER SINCE ALMOST EVERY GROUP TOUCHES ONE COLOR;   *
004540*   ANIMSVC DOES NOT HAND BACK A PER-COLOR BREAKDOWN.          *
004550***************************************************************
004560 1300-UPDATE-COLOR-SUMMARY.
004570     MOVE 0 TO WS-K.
004580     PERFORM 1310-FIND-ONE-SUMMARY-ROW
004590         THRU 1310-FIND-ONE-SUMMARY-ROW-EX
004600         VARYING WS-SUM-IX FROM 1 BY 1
004610         UNTIL WS-SUM-IX > WS-SUM-COUNT OR WS-K NOT = 0.
004620     IF WS-K = 0
004630        ADD 1 TO WS-SUM-COUNT
004640        MOVE REQ-ANIMAL-COLOR(1) TO WS-SUM-COLOR(WS-SUM-COUNT)
004650        MOVE 0 TO WS-SUM-MOVED-COUNT(WS-SUM-COUNT)
004660        MOVE WS-SUM-COUNT TO WS-K
004670     END-IF.
004680     ADD REQ-MOVED-COUNT TO WS-SUM-MOVED-COUNT(WS-K).
004690 1300-UPDATE-COLOR-SUMMARY-EX.
004700     EXIT.
004710*
004715*   INNER LEG OF THE VARYING PERFORM ABOVE - ONE ROW COMPARE.
004720 1310-FIND-ONE-SUMMARY-ROW.
004730     IF WS-SUM-COLOR(WS-SUM-IX) = REQ-ANIMAL-COLOR(1)
004740        MOVE WS-SUM-IX TO WS-K
004750     END-IF.
004760 1310-FIND-ONE-SUMMARY-ROW-EX.
004770     EXIT.
004780*
004790***************************************************************
004800*   8000 - REWRITE THE FULL ANIMAL MASTER TO ANIMOUT.          *
004810***************************************************************
004820 8000-SAVE-ANIMAL-MASTER.
004830     PERFORM 8010-WRITE-ONE-ANIMAL THRU 8010-WRITE-ONE-ANIMAL-EX
004840         VARYING WS-I FROM 1 BY 1
004850         UNTIL WS-I > WS-ANIMAL-COUNT.
004860 8000-SAVE-ANIMAL-MASTER-EX.
004870     EXIT.
004880*
004885*   ONE TABLE ROW OUT TO THE MASTER, DIRTY FLAG AND ALL - THE
004886*   FLAG TRAVELS AS-IS, NOT RESET HERE, SO TOMORROW'S RUN CAN
004887*   STILL SEE WHICH ANIMALS MOVED TODAY.
004890 8010-WRITE-ONE-ANIMAL.
004900     MOVE WS-ANIMAL-ID(WS-I)          TO ANIMAL-ID-OUT.
004910     MOVE WS-ANIMAL-NAME(WS-I)        TO ANIMAL-NAME-OUT.
004920     MOVE WS-ANIMAL-COLOR(WS-I)       TO ANIMAL-COLOR-OUT.
004930     MOVE WS-ANIMAL-BARN-ID(WS-I)     TO ANIMAL-BARN-ID-OUT.
004940     MOVE WS-ANIMAL-DIRTY-FLAG(WS-I)  TO ANIMAL-DIRTY-FLAG-OUT.
004950     WRITE ANIMAL-RECORD-OUT.
004960 8010-WRITE-ONE-ANIMAL-EX.
004970     EXIT.
004980*
004990***************************************************************
005000*   8100 - REWRITE THE FULL BARN MASTER TO BARNOUT.  BARN-     *
005010*   POPULATION-OUT IS RECOMPUTED HERE, NEVER CARRIED FORWARD - *
005020*   SEE BARNREC.CPY'S 98-02-19 NOTE AND THE 96-01-30 FIX.      *
005030***************************************************************
005040 8100-SAVE-BARN-MASTER.
005050     PERFORM 8110-WRITE-ONE-BARN THRU 8110-WRITE-ONE-BARN-EX
005060         VARYING WS-K FROM 1 BY 1
005070         UNTIL WS-K > WS-BARN-COUNT.
005080 8100-SAVE-BARN-MASTER-EX.
005090     EXIT.
005100*
005105*   POPULATION-OUT COMES FROM 8120 BELOW, NOT FROM ANY COUNTER
005106*   ANIMSVC MAINTAINED DURING THE RUN.
005110 8110-WRITE-ONE-BARN.
005120     MOVE WS-BARN-ID(WS-K)     TO BARN-ID-OUT.
005130     MOVE WS-BARN-NAME(WS-K)   TO BARN-NAME-OUT.
005140     MOVE WS-BARN-COLOR(WS-K)  TO BARN-COLOR-OUT.
005150     PERFORM 8120-COUNT-POPULATION THRU 8120-COUNT-POPULATION-EX.
005160     MOVE WS-TMP-ANIMAL-COUNT  TO BARN-POPULATION-OUT.
005170     WRITE BARN-RECORD-OUT.
005180 8110-WRITE-ONE-BARN-EX.
005190     EXIT.
005200*
005205*   RECOUNT ONE BARN'S HEADS FROM THE FRESH ANIMAL TABLE.
005210 8120-COUNT-POPULATION.
005220     MOVE 0 TO WS-TMP-ANIMAL-COUNT.
005230     PERFORM 8130-TALLY-ONE-FOR-BARN THRU 8130-TALLY-ONE-FOR-BARN-EX
005240         VARYING WS-I FROM 1 BY 1
005250         UNTIL WS-I > WS-ANIMAL-COUNT.
005260 8120-COUNT-POPULATION-EX.
005270     EXIT.
005280*
005290 8130-TALLY-ONE-FOR-BARN.
005300     IF WS-ANIMAL-BARN-ID(WS-I) = WS-BARN-ID(WS-K)
005310        ADD 1 TO WS-TMP-ANIMAL-COUNT
005320     END-IF.
005330 8130-TALLY-ONE-FOR-BARN-EX.
005340     EXIT.
005350*
005360***************************************************************
005370*   9000 - PER-COLOR SUMMARY TRAILER.  ANIMAL/BARN COUNTS ARE  *
005380*   RECOUNTED FRESH FROM THE FINAL MASTERS FOR EACH COLOR ROW; *
005390*   ONLY THE MOVED-COUNT COMES FROM WS-COLOR-SUMMARY-TABLE.    *
005400***************************************************************
005410 9000-PRINT-SUMMARY.
005420     DISPLAY " ".
005430     DISPLAY "===== FARM ANIMAL/BARN REBALANCE SUMMARY =====".
005440     PERFORM 9100-PRINT-ONE-COLOR-LINE
005450         THRU 9100-PRINT-ONE-COLOR-LINE-EX
005460         VARYING WS-SUM-IX FROM 1 BY 1
005470         UNTIL WS-SUM-IX > WS-SUM-COUNT.
005480     DISPLAY "TOTAL ANIMALS MOVED THIS RUN - " WS-GRAND-MOVED-COUNT.
005490 9000-PRINT-SUMMARY-EX.
005500     EXIT.
005510*
005515*   ONE TRAILER LINE PER COLOR ROW IN WS-COLOR-SUMMARY-TABLE.
005520 9100-PRINT-ONE-COLOR-LINE.
005530     PERFORM 9110-COUNT-ANIMALS-FOR-COLOR
005540         THRU 9110-COUNT-ANIMALS-FOR-COLOR-EX.
005550     PERFORM 9120-COUNT-BARNS-FOR-COLOR
005560         THRU 9120-COUNT-BARNS-FOR-COLOR-EX.
005570     MOVE WS-SUM-COLOR(WS-SUM-IX)        TO WS-STR-COLOR.
005580     MOVE WS-TMP-ANIMAL-COUNT             TO WS-STR-ANIMAL-COUNT.
005590     MOVE WS-TMP-BARN-COUNT                TO WS-STR-BARN-COUNT.
005600     MOVE WS-SUM-MOVED-COUNT(WS-SUM-IX)    TO WS-STR-MOVED-COUNT.
005610     DISPLAY "COLOR " WS-SUM-TRACE-ALPHA.
005620 9100-PRINT-ONE-COLOR-LINE-EX.
005630     EXIT.
005640*
005650 9110-COUNT-ANIMALS-FOR-COLOR.
005660     MOVE 0 TO WS-TMP-ANIMAL-COUNT.
005670     PERFORM 9111-TALLY-ONE-ANIMAL-FOR-COLOR
005680         THRU 9111-TALLY-ONE-ANIMAL-FOR-COLOR-EX
005690         VARYING WS-I FROM 1 BY 1
005700         UNTIL WS-I > WS-ANIMAL-COUNT.
005710 9110-COUNT-ANIMALS-FOR-COLOR-EX.
005720     EXIT.
005730*
005735*   INNER LEG OF 9110'S VARYING PERFORM.
005740 9111-TALLY-ONE-ANIMAL-FOR-COLOR.
005750     IF WS-ANIMAL-COLOR(WS-I) = WS-SUM-COLOR(WS-SUM-IX)
005760        ADD 1 TO WS-TMP-ANIMAL-COUNT
005770     END-IF.
005780 9111-TALLY-ONE-ANIMAL-FOR-COLOR-EX.
005790     EXIT.
005800*
005810 9120-COUNT-BARNS-FOR-COLOR.
005820     MOVE 0 TO WS-TMP-BARN-COUNT.
005830     PERFORM 9121-TALLY-ONE-BARN-FOR-COLOR
005840         THRU 9121-TALLY-ONE-BARN-FOR-COLOR-EX
005850         VARYING WS-K FROM 1 BY 1
005860         UNTIL WS-K > WS-BARN-COUNT.
005870 9120-COUNT-BARNS-FOR-COLOR-EX.
005880     EXIT.
005890*
005895*   INNER LEG OF 9120'S VARYING PERFORM.
005900 9121-TALLY-ONE-BARN-FOR-COLOR.
005910     IF WS-BARN-COLOR(WS-K) = WS-SUM-COLOR(WS-SUM-IX)
005920        ADD 1 TO WS-TMP-BARN-COUNT
005930     END-IF.
005940 9121-TALLY-ONE-BARN-FOR-COLOR-EX.
005950     EXIT.
005960*
005970***************************************************************
005980*   9900 - CLOSE EVERYTHING AND GO HOME.                       *
005990***************************************************************
006000 9900-CLOSE-FILES.
006010     CLOSE ANIMAL-FILE-IN.
006020     CLOSE ANIMAL-FILE-OUT.
006030     CLOSE BARN-FILE-IN.
006040     CLOSE BARN-FILE-OUT.
006050     CLOSE TRANS-FILE.
006060 9900-CLOSE-FILES-EX.
006070     EXIT.
