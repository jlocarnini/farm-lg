000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     BARNORG.
000030 AUTHOR.         S TEMERZIDIS.
000040 INSTALLATION.   AGROMICH E P E - FARM SYSTEMS UNIT.
000050 DATE-WRITTEN.   12/04/94.
000060 DATE-COMPILED.
000070 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000080*
000090***************************************************************
000100*                                                              *
000110*   B A R N O R G                                              *
000120*                                                              *
000130*   BARN REBALANCING ENGINE FOR THE FARM ANIMAL/BARN JOB.      *
000140*   CALLED BY ANIMSVC WITH ONE COLOR'S BARN/ANIMAL SNAPSHOT    *
000150*   AT A TIME (SEE BORGCOMM.CPY) - THIS PROGRAM NEVER TOUCHES  *
000160*   A FILE AND NEVER SEES MORE THAN ONE COLOR PER CALL.        *
000170*                                                               *
000180*   TWO ENTRY STYLES, SELECTED BY BORG-FUNCTION-CODE -         *
000190*     "O" = ORGANIZE-ANIMALS  - RESHUFFLE AN EXISTING BARN SET *
000200*     "I" = INITIALIZE-ANIMALS - CARVE A FLAT LIST INTO NEW    *
000210*           BARNS FROM SCRATCH.                                *
000220*   BOTH FALL INTO THE SAME DISTRIBUTE-ANIMALS PARAGRAPH ONCE  *
000230*   THE DIRTY POOL AND THE TARGET BARN TABLE ARE BUILT.        *
000240*                                                               *
000250*-------------------------CHANGE LOG--------------------------*
000260*   94-12-04 ST   FIRST CUT - REPLACES THE OLD PAPER TALLY     *
000270*                 SHEET THE BARN CREW USED FOR THE SPRING      *
000280*                 COUNT.  REQ 0402.                            *
000290*   95-03-11 ST   FIXED REMAINDER-COUNT COMING OUT NEGATIVE    *
000300*                 WHEN A COLOR DROPPED TO ZERO ANIMALS.        *
000310*   95-08-22 ST   ADDED THE EXCESS-BARN DRAIN - BARNS LEFT     *
000320*                 OVER AFTER A BIG SELL-OFF WERE NOT BEING     *
000330*                 EMPTIED BEFORE ANIMSVC DELETED THEM.         *
000340*   96-02-14 ST   FRONT-OF-LIST REMOVAL NOW DONE WITH A        *
000350*                 POINTER INSTEAD OF SHIFTING THE TABLE - THE  *
000360*                 SHIFT WAS TOO SLOW FOR THE HOLDING PENS.     *
000370*   96-11-11 ST   SPLIT DISTRIBUTE-ANIMALS OUT SO INITIALIZE-  *
000380*                 ANIMALS COULD SHARE IT WITH ORGANIZE-        *
000390*                 ANIMALS.  REQ 0779.                          *
000400*   97-04-02 ST   ADDED THE CONSERVATION CHECK AFTER THE       *
000410*                 SPRING COUNT CAME UP ONE ANIMAL SHORT -      *
000420*                 TRACED TO A BAD BARN-CAPACITY CARD.          *
000430*   97-09-30 KP    INITIALIZE-ANIMALS NOW GOES THROUGH THE     *
000440*                 SAME TARGET/BASE/REMAINDER MATH AS ORGANIZE  *
000450*                 - THEY HAD DRIFTED APART.  REQ 0861.         *
000460*   98-01-19 KP    ADDED UPSI-0 TRACE SWITCH FOR THE BARN      *
000470*                 INSPECTOR'S WALKTHROUGH.  REQ 0903.          *
000480*   98-11-30 NM    YEAR 2000 REVIEW - NO 2-DIGIT YEAR FIELDS   *
000490*                 IN THIS PROGRAM, NO CHANGE REQUIRED.  SIGNED *
000500*                 OFF PER MEMO IT-98-114.                     Y2K001**
000510*   99-06-01 NM    TABLE SIZES RAISED TO MATCH ANIMTAB.CPY/    *
000520*                 BARNTAB.CPY.  REQ 1147.                     REQ1147*
000530*   00-02-08 NM    REMAINDER-COUNT DISPLAY TRACE ADDED TO      *
000540*                 BARN-TRACE-ALPHA FOR THE AUDITORS.  REQ 1206.*
000545*   00-05-16 NM    MAIN-LOGIC SPLIT INTO TWO LEGS WITH A GO TO -*
000546*                 EASIER TO STEP THROUGH IN THE DEBUGGER THAN   *
000547*                 THE OLD IF/ELSE WAS.                          *
000548*   00-11-19 ST    CHECK-CONTROL-TOTALS MISSED THE BASE-SIZED   *
000549*                 BARN COUNT LEG - NOW COMPARED TOO. REQ 1291.  *
000550***************************************************************
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER.    IBM-AT.
000590 OBJECT-COMPUTER.    IBM-AT.
000600 SPECIAL-NAMES.
000610     UPSI-0 IS WS-TRACE-SWITCH
000620         ON STATUS IS WS-TRACE-ON
000630         OFF STATUS IS WS-TRACE-OFF.
000640 DATA DIVISION.
000650 WORKING-STORAGE SECTION.
000660*
000670***************************************************************
000680*   VALID FUNCTION CODE TABLE - SAME TRICK THE OLD COLOR-      *
000690*   TABLE/C-NAME REDEFINITION IN KTIM USED, JUST FOR TWO       *
000700*   LETTERS INSTEAD OF EIGHT COLORS.                           *
000710***************************************************************
000720 01  WS-VALID-FN-CODES          PIC X(2) VALUE "OI".
000730 01  WS-VALID-FN-TABLE REDEFINES WS-VALID-FN-CODES.
000740     05  WS-FN-CODE-ENTRY       PIC X OCCURS 2 TIMES.
000750*
000760***************************************************************
000770*   SCRATCH ROW - ONE ANIMAL, USED WHILE THE TABLE IS BEING    *
000780*   REORDERED INTO ITS FINAL BARN-BY-BARN SEQUENCE.  THE       *
000790*   ALPHA VIEW IS FOR THE UPSI-0 TRACE DISPLAY ONLY.           *
000800***************************************************************
000810 01  WS-SCRATCH-ROW.
000820     05  WS-SCR-ANIMAL-ID       PIC 9(9).
000830     05  WS-SCR-ORIG-BARN       PIC 9(9).
000840     05  WS-SCR-NEW-BARN        PIC 9(9).
000850     05  WS-SCR-MOVED           PIC X(1).
000860     05  FILLER                 PIC X(2).
000870 01  WS-SCRATCH-ROW-ALPHA REDEFINES WS-SCRATCH-ROW
000880                                    PIC X(30).
000890*
000900***************************************************************
000910*   BARN TRACE ROW - DISPLAYED WHEN UPSI-0 IS ON, ONE LINE     *
000920*   PER BARN AFTER REDISTRIBUTION.                             *
000930***************************************************************
000940 01  WS-BARN-TRACE-ROW.
000950     05  WS-BTR-BARN-ID         PIC 9(9).
000960     05  WS-BTR-COLOR           PIC X(20).
000970     05  WS-BTR-POP             PIC 9(5).
000980 01  WS-BARN-TRACE-ALPHA REDEFINES WS-BARN-TRACE-ROW
000990                                   PIC X(34).
001000*
001010***************************************************************
001020*   WORKING TABLES USED WHILE REBALANCING ONE COLOR.  SIZED    *
001030*   TO MATCH BORG-ANIMAL-TABLE/BORG-BARN-TABLE IN BORGCOMM.CPY.*
001040***************************************************************
001050 01  WS-DIRTY-TABLE.
001060     05  WS-DIRTY-COUNT         PIC 9(5)  COMP.
001070     05  WS-DIRTY-ENTRY OCCURS 2000 TIMES
001080                        INDEXED BY WS-DIRTY-IX.
001090         10  WS-DIRTY-ANIMAL-IX PIC 9(5)  COMP.
001100     05  FILLER                 PIC X(4).
001110*
001120 01  WS-NEW-ORDER-TABLE.
001130     05  WS-NEW-ORDER-COUNT     PIC 9(5)  COMP.
001140     05  WS-NEW-ORDER-ENTRY OCCURS 2000 TIMES
001150                            INDEXED BY WS-NEW-IX.
001160         10  WS-NEW-ANIMAL-IX   PIC 9(5)  COMP.
001170     05  FILLER                 PIC X(4).
001180*
001190***************************************************************
001200*   LOOP AND ARITHMETIC WORK AREAS - ALL COMP, NONE OF THESE   *
001210*   EVER TOUCH A FILE OR A REPORT LINE.                        *
001220***************************************************************
001221*   94-12-04 ST.  WS-DIRTY-CURSOR AND WS-BARN-START-IX PULLED OUT
001222*   OF THIS GROUP AND MADE STANDALONE 77'S - THEY GET SET AND
001223*   READ ON THEIR OWN, NO SENSE CARRYING THEM IN THE GROUP MOVE.
001224 77  WS-DIRTY-CURSOR            PIC 9(5)  COMP.
001225 77  WS-BARN-START-IX           PIC 9(5)  COMP.
001230 01  WS-WORK-COUNTERS.
001235*   CEIL-REMAINDER IS THE LEFTOVER FROM THE ANIMAL-COUNT / BARN-
001236*   CAPACITY DIVIDE - NONZERO MEANS ONE MORE BARN IS NEEDED THAN
001237*   A CLEAN DIVISION WOULD SUGGEST.
001240     05  WS-CEIL-REMAINDER      PIC 9(5)  COMP.
001250     05  WS-EXCESS-NEEDED       PIC 9(5)  COMP.
001260     05  WS-BARN-TARGET-POP     PIC 9(5)  COMP.
001265*   SIGNED - CAN GO NEGATIVE WHEN A BARN HOLDS MORE THAN ITS
001266*   TARGET POPULATION AND HAS TO GIVE ANIMALS UP TO THE DIRTY POOL.
001270     05  WS-BARN-NEED           PIC S9(5) COMP.
001290     05  WS-BARN-END-IX         PIC 9(5)  COMP.
001300     05  WS-CONSERVE-BEFORE     PIC 9(7)  COMP.
001310     05  WS-CONSERVE-AFTER      PIC 9(7)  COMP.
001315*   OVERSIZE/BASESIZE SPLIT THE TARGET BARN COUNT INTO THE FEW
001316*   BARNS THAT ABSORB THE CEIL-REMAINDER (ONE EXTRA HEAD APIECE)
001317*   AND THE REST THAT GET THE PLAIN BASE POPULATION.
001320     05  WS-OVERSIZE-BARNS      PIC 9(5)  COMP.
001330     05  WS-BASESIZE-BARNS      PIC 9(5)  COMP.
001335*   00-11-19 ST.  WHAT BASESIZE-BARNS OUGHT TO ADD UP TO - TARGET
001336*   BARN COUNT LESS THE ONES ALREADY CLAIMED BY THE REMAINDER.
001338     05  WS-BASESIZE-WANT       PIC 9(5)  COMP.
001350     05  WS-K                   PIC 9(5)  COMP.
001360     05  WS-P                   PIC 9(5)  COMP.
001361*
001362***************************************************************
001363*   SCRATCH COPY OF THE ANIMAL TABLE - HOLDS EVERY ANIMAL'S    *
001364*   ORIGINAL FIELDS WHILE BORG-ANIMAL-TABLE IS BEING WALKED    *
001365*   AND OVERWRITTEN INTO ITS FINAL ORDER, SO A ROW IS NEVER    *
001366*   READ AFTER SOMETHING ELSE HAS ALREADY BEEN WRITTEN OVER    *
001367*   IT (BIT THE SPRING 97 RUN BEFORE THIS WAS ADDED).          *
001368***************************************************************
001369 01  WS-SCRATCH-ANIMAL-TABLE.
001370     05  WS-SCR-TAB-ENTRY OCCURS 2000 TIMES
001371                          INDEXED BY WS-SCR-IX.
001372         10  WS-SCR-TAB-ID          PIC 9(9).
001373         10  WS-SCR-TAB-ORIG-BARN   PIC 9(9).
001374         10  WS-SCR-TAB-MOVED       PIC X(1).
001375     05  FILLER                     PIC X(4).
001376*
001377 LINKAGE SECTION.
001380 COPY BORGCOMM.
001390*
001400 PROCEDURE DIVISION USING BORG-COMM-AREA.
001410*
001420 MAIN-LOGIC.
001430     MOVE 0 TO BORG-RETURN-CODE.
001435     IF BORG-FN-INITIALIZE
001436        GO TO MAIN-INITIALIZE-LEG
001437     END-IF.
001440     PERFORM ORGANIZE-ANIMALS THRU ORGANIZE-ANIMALS-EX.
001445     GOBACK.
001446*   MAIN-INITIALIZE-LEG - REACHED ONLY VIA THE GO TO ABOVE, NEVER
001447*   FALLEN INTO - BORG-FN-INITIALIZE AND BORG-FN-ORGANIZE ARE
001448*   MUTUALLY EXCLUSIVE, ANIMSVC NEVER SETS BOTH.
001449 MAIN-INITIALIZE-LEG.
001450     PERFORM INITIALIZE-ANIMALS THRU INITIALIZE-ANIMALS-EX.
001490     GOBACK.
001500*
001510***************************************************************
001520*   ORGANIZE-ANIMALS - INCREMENTAL REBALANCE OF AN EXISTING    *
001530*   BARN/ANIMAL SET.  RUNS THE FULL EIGHT-STEP REBALANCE.      *
001540***************************************************************
001550 ORGANIZE-ANIMALS.
001560     MOVE BORG-ANIMAL-COUNT TO WS-CONSERVE-BEFORE.
001570     MOVE 0 TO WS-DIRTY-COUNT WS-NEW-ORDER-COUNT WS-DIRTY-CURSOR.
001580     PERFORM CLEAR-MOVED-FLAG THRU CLEAR-MOVED-FLAG-EX
001590         VARYING BORG-ANIMAL-IX FROM 1 BY 1
001600         UNTIL BORG-ANIMAL-IX > BORG-ANIMAL-COUNT.
001610     PERFORM CALC-BARN-TARGETS THRU CALC-BARN-TARGETS-EX.
001620     PERFORM TRIM-AND-DRAIN-BARNS THRU TRIM-AND-DRAIN-BARNS-EX
001630         VARYING BORG-BARN-IX FROM 1 BY 1
001640         UNTIL BORG-BARN-IX > BORG-BARN-COUNT.
001650     PERFORM DISTRIBUTE-ANIMALS THRU DISTRIBUTE-ANIMALS-EX.
001660     PERFORM REBUILD-ANIMAL-TABLE THRU REBUILD-ANIMAL-TABLE-EX.
001670     PERFORM STAMP-BARN-IDS THRU STAMP-BARN-IDS-EX
001680         VARYING BORG-BARN-IX FROM 1 BY 1
001690         UNTIL BORG-BARN-IX > BORG-TARGET-BARN-COUNT.
001700     PERFORM COUNT-MOVED-ANIMALS THRU COUNT-MOVED-ANIMALS-EX.
001710     PERFORM CHECK-CONTROL-TOTALS THRU CHECK-CONTROL-TOTALS-EX.
001720     PERFORM TRACE-BARNS THRU TRACE-BARNS-EX
001730         VARYING BORG-BARN-IX FROM 1 BY 1
001740         UNTIL BORG-BARN-IX > BORG-TARGET-BARN-COUNT.
001750 ORGANIZE-ANIMALS-EX.
001760     EXIT.
001770*
001780***************************************************************
001790*   INITIALIZE-ANIMALS - BULK DISTRIBUTION OF A FLAT LIST      *
001800*   (NO EXISTING BARN STRUCTURE) INTO FRESH BARNS.             *
001810***************************************************************
001820 INITIALIZE-ANIMALS.
001830     MOVE BORG-ANIMAL-COUNT TO WS-CONSERVE-BEFORE.
001840     MOVE 0 TO WS-DIRTY-COUNT WS-NEW-ORDER-COUNT WS-DIRTY-CURSOR.
001850     PERFORM CLEAR-MOVED-FLAG THRU CLEAR-MOVED-FLAG-EX
001860         VARYING BORG-ANIMAL-IX FROM 1 BY 1
001870         UNTIL BORG-ANIMAL-IX > BORG-ANIMAL-COUNT.
001880     PERFORM CALC-BARN-TARGETS THRU CALC-BARN-TARGETS-EX.
001890     PERFORM SEED-DIRTY-FROM-LIST THRU SEED-DIRTY-FROM-LIST-EX
001900         VARYING BORG-ANIMAL-IX FROM 1 BY 1
001910         UNTIL BORG-ANIMAL-IX > BORG-ANIMAL-COUNT.
001920     PERFORM BUILD-EMPTY-BARNS THRU BUILD-EMPTY-BARNS-EX
001930         VARYING BORG-BARN-IX FROM 1 BY 1
001940         UNTIL BORG-BARN-IX > BORG-TARGET-BARN-COUNT.
001950     MOVE BORG-TARGET-BARN-COUNT TO BORG-BARN-COUNT.
001960     PERFORM DISTRIBUTE-ANIMALS THRU DISTRIBUTE-ANIMALS-EX.
001970     PERFORM REBUILD-ANIMAL-TABLE THRU REBUILD-ANIMAL-TABLE-EX.
001980     PERFORM STAMP-BARN-IDS THRU STAMP-BARN-IDS-EX
001990         VARYING BORG-BARN-IX FROM 1 BY 1
002000         UNTIL BORG-BARN-IX > BORG-TARGET-BARN-COUNT.
002010     PERFORM COUNT-MOVED-ANIMALS THRU COUNT-MOVED-ANIMALS-EX.
002020     PERFORM CHECK-CONTROL-TOTALS THRU CHECK-CONTROL-TOTALS-EX.
002030     PERFORM TRACE-BARNS THRU TRACE-BARNS-EX
002040         VARYING BORG-BARN-IX FROM 1 BY 1
002050         UNTIL BORG-BARN-IX > BORG-TARGET-BARN-COUNT.
002060 INITIALIZE-ANIMALS-EX.
002070     EXIT.
002080*
002090***************************************************************
002100*   CALC-BARN-TARGETS - SHARED BY BOTH ENTRY POINTS.           *
002110*   TARGET = CEIL(TOTAL / CAPACITY), BASE = FLOOR(TOTAL /      *
002120*   TARGET), REMAINDER = TOTAL - (TARGET * BASE).              *
002130***************************************************************
002140 CALC-BARN-TARGETS.
002150     MOVE BORG-ANIMAL-COUNT TO BORG-TOTAL-ANIMALS.
002160     IF BORG-TOTAL-ANIMALS = 0
002170        MOVE 0 TO BORG-TARGET-BARN-COUNT
002180        MOVE 0 TO BORG-BASE-POPULATION
002190        MOVE 0 TO BORG-REMAINDER-COUNT
002200     ELSE
002210        DIVIDE BORG-TOTAL-ANIMALS BY BORG-BARN-CAPACITY
002220            GIVING BORG-TARGET-BARN-COUNT
002230            REMAINDER WS-CEIL-REMAINDER
002240        IF WS-CEIL-REMAINDER NOT = 0
002250           ADD 1 TO BORG-TARGET-BARN-COUNT
002260        END-IF
002270        DIVIDE BORG-TOTAL-ANIMALS BY BORG-TARGET-BARN-COUNT
002280            GIVING BORG-BASE-POPULATION
002290            REMAINDER BORG-REMAINDER-COUNT
002300     END-IF.
002310 CALC-BARN-TARGETS-EX.
002320     EXIT.
002330*
002340***************************************************************
002350*   TRIM-AND-DRAIN-BARNS - WALKS THE GIVEN BARNS IN ORDER.     *
002360*   FIRST TARGET-BARN-COUNT BARNS ARE TRIMMED DOWN TO BASE     *
002370*   FROM THE FRONT IF THEY ARE OVER IT; ANY BARN BEYOND        *
002380*   TARGET-BARN-COUNT IS FULLY DRAINED.                        *
002390***************************************************************
002400 TRIM-AND-DRAIN-BARNS.
002410     IF BORG-BARN-IX > BORG-TARGET-BARN-COUNT
002420        PERFORM DRAIN-ONE-BARN THRU DRAIN-ONE-BARN-EX
002430     ELSE
002440        IF BORG-BARN-ANIML-CNT(BORG-BARN-IX)
002450                                 > BORG-BASE-POPULATION
002460           PERFORM TRIM-ONE-BARN THRU TRIM-ONE-BARN-EX
002470        END-IF
002480     END-IF.
002490 TRIM-AND-DRAIN-BARNS-EX.
002500     EXIT.
002510*
002520 TRIM-ONE-BARN.
002530     COMPUTE WS-EXCESS-NEEDED =
002540             BORG-BARN-ANIML-CNT(BORG-BARN-IX)
002550           - BORG-BASE-POPULATION.
002560     PERFORM POP-BARN-FRONT THRU POP-BARN-FRONT-EX
002570         VARYING WS-K FROM 1 BY 1
002580         UNTIL WS-K > WS-EXCESS-NEEDED.
002590 TRIM-ONE-BARN-EX.
002600     EXIT.
002610*
002620 DRAIN-ONE-BARN.
002630     MOVE BORG-BARN-ANIML-CNT(BORG-BARN-IX) TO WS-EXCESS-NEEDED.
002640     PERFORM POP-BARN-FRONT THRU POP-BARN-FRONT-EX
002650         VARYING WS-K FROM 1 BY 1
002660         UNTIL WS-K > WS-EXCESS-NEEDED.
002670 DRAIN-ONE-BARN-EX.
002680     EXIT.
002690*
002700***************************************************************
002710*   POP-BARN-FRONT - REMOVE THE FRONT ANIMAL OF THE CURRENT    *
002720*   BARN (BORG-BARN-IX) BY MOVING ITS FIRST-IX POINTER, NOT BY *
002730*   SHIFTING THE TABLE - SEE THE 96-02-14 CHANGE ABOVE.        *
002740***************************************************************
002750 POP-BARN-FRONT.
002760     ADD 1 TO WS-DIRTY-COUNT.
002770     MOVE BORG-BARN-FIRST-IX(BORG-BARN-IX)
002780       TO WS-DIRTY-ANIMAL-IX(WS-DIRTY-COUNT).
002790     ADD 1 TO BORG-BARN-FIRST-IX(BORG-BARN-IX).
002800     SUBTRACT 1 FROM BORG-BARN-ANIML-CNT(BORG-BARN-IX).
002810 POP-BARN-FRONT-EX.
002820     EXIT.
002830*
002840***************************************************************
002850*   SEED-DIRTY-FROM-LIST - INITIALIZE-ANIMALS HAS NO EXISTING  *
002860*   BARNS, SO THE WHOLE INPUT LIST IS TREATED AS ONE FULLY-    *
002870*   DRAINED BARN AND HANDED STRAIGHT TO THE DIRTY POOL.        *
002880***************************************************************
002890 SEED-DIRTY-FROM-LIST.
002900     ADD 1 TO WS-DIRTY-COUNT.
002910     MOVE BORG-ANIMAL-IX TO WS-DIRTY-ANIMAL-IX(WS-DIRTY-COUNT).
002920 SEED-DIRTY-FROM-LIST-EX.
002930     EXIT.
002940*
002950***************************************************************
002960*   BUILD-EMPTY-BARNS - INITIALIZE-ANIMALS CONJURES ITS OWN    *
002970*   TARGET-BARN-COUNT VIRTUAL BARNS, ALL STARTING EMPTY.  THE  *
002980*   CALLER (ANIMSVC) FILLS IN REAL BARN IDS AFTERWARD.         *
002990***************************************************************
003000 BUILD-EMPTY-BARNS.
003010     MOVE 0 TO BORG-BARN-ANIML-CNT(BORG-BARN-IX).
003020     MOVE 0 TO BORG-BARN-FIRST-IX(BORG-BARN-IX).
003030 BUILD-EMPTY-BARNS-EX.
003040     EXIT.
003050*
003060***************************************************************
003070*   DISTRIBUTE-ANIMALS - THE SHARED STEP.  FIRST REMAINDER-    *
003080*   COUNT VALID BARNS (IN GIVEN ORDER) TARGET BASE+1, THE      *
003090*   REST TARGET BASE.  EACH BARN KEEPS WHAT IT ALREADY HAS     *
003100*   AND IS TOPPED UP FROM THE DIRTY POOL, IN POOL ORDER.       *
003110***************************************************************
003120 DISTRIBUTE-ANIMALS.
003140     PERFORM DISTRIBUTE-ONE-BARN THRU DISTRIBUTE-ONE-BARN-EX
003150         VARYING BORG-BARN-IX FROM 1 BY 1
003160         UNTIL BORG-BARN-IX > BORG-TARGET-BARN-COUNT.
003170 DISTRIBUTE-ANIMALS-EX.
003180     EXIT.
003190*
003200 DISTRIBUTE-ONE-BARN.
003210     IF BORG-BARN-IX <= BORG-REMAINDER-COUNT
003220        COMPUTE WS-BARN-TARGET-POP = BORG-BASE-POPULATION + 1
003230     ELSE
003240        MOVE BORG-BASE-POPULATION TO WS-BARN-TARGET-POP
003250     END-IF.
003260     MOVE WS-NEW-ORDER-COUNT TO WS-BARN-START-IX.
003270     ADD 1 TO WS-BARN-START-IX.
003280     PERFORM KEEP-BARN-ANIMALS THRU KEEP-BARN-ANIMALS-EX
003290         VARYING WS-P FROM BORG-BARN-FIRST-IX(BORG-BARN-IX)
003300         BY 1
003310         UNTIL WS-P > BORG-BARN-FIRST-IX(BORG-BARN-IX)
003320                     + BORG-BARN-ANIML-CNT(BORG-BARN-IX) - 1.
003330     COMPUTE WS-BARN-NEED =
003340             WS-BARN-TARGET-POP - BORG-BARN-ANIML-CNT(BORG-BARN-IX).
003350     IF WS-BARN-NEED > 0
003360        PERFORM DRAW-DIRTY-ANIMAL THRU DRAW-DIRTY-ANIMAL-EX
003370            VARYING WS-K FROM 1 BY 1
003380            UNTIL WS-K > WS-BARN-NEED
003390        MOVE WS-BARN-TARGET-POP
003400          TO BORG-BARN-ANIML-CNT(BORG-BARN-IX)
003410     END-IF.
003420     MOVE WS-BARN-START-IX TO BORG-BARN-FIRST-IX(BORG-BARN-IX).
003430 DISTRIBUTE-ONE-BARN-EX.
003440     EXIT.
003450*
003455*   KEEP-BARN-ANIMALS - THE ANIMALS THIS BARN ALREADY HAD STAY IN
003456*   THEIR OWN RELATIVE ORDER, THEY JUST GET COPIED INTO THE NEW
003457*   ORDER TABLE AHEAD OF WHATEVER DRAW-DIRTY-ANIMAL TOPS UP WITH.
003460 KEEP-BARN-ANIMALS.
003470     ADD 1 TO WS-NEW-ORDER-COUNT.
003480     MOVE WS-P TO WS-NEW-ANIMAL-IX(WS-NEW-ORDER-COUNT).
003490 KEEP-BARN-ANIMALS-EX.
003500     EXIT.
003510*
003520***************************************************************
003530*   DRAW-DIRTY-ANIMAL - PULL THE NEXT ANIMAL OFF THE DIRTY     *
003540*   POOL (WS-DIRTY-CURSOR) AND APPEND IT TO THE BARN CURRENTLY *
003550*   BEING FILLED.  A SELF-CONSISTENT CALL NEVER RUNS THE       *
003560*   CURSOR PAST WS-DIRTY-COUNT - SEE THE BUSINESS RULE NOTE.   *
003570***************************************************************
003580 DRAW-DIRTY-ANIMAL.
003590     IF WS-DIRTY-CURSOR < WS-DIRTY-COUNT
003600        ADD 1 TO WS-DIRTY-CURSOR
003610        ADD 1 TO WS-NEW-ORDER-COUNT
003620        MOVE WS-DIRTY-ANIMAL-IX(WS-DIRTY-CURSOR)
003630          TO WS-NEW-ANIMAL-IX(WS-NEW-ORDER-COUNT)
003640        SET BORG-ANIM-MOVED(WS-DIRTY-ANIMAL-IX(WS-DIRTY-CURSOR))
003650          TO TRUE
003660     END-IF.
003770 DRAW-DIRTY-ANIMAL-EX.
003780     EXIT.
003790*
003800***************************************************************
003810*   REBUILD-ANIMAL-TABLE - PHYSICALLY REORDER BORG-ANIMAL-     *
003820*   TABLE INTO THE FINAL BARN-BY-BARN SEQUENCE RECORDED IN     *
003830*   WS-NEW-ORDER-TABLE.  THE TABLE IS SAVED OFF TO THE SCRATCH *
003831*   COPY FIRST SO THE OVERWRITE PASS NEVER READS A ROW THAT    *
003832*   HAS ALREADY BEEN CLOBBERED BY AN EARLIER ONE.              *
003840***************************************************************
003850 REBUILD-ANIMAL-TABLE.
003851     PERFORM SAVE-ONE-ANIMAL THRU SAVE-ONE-ANIMAL-EX
003852         VARYING BORG-ANIMAL-IX FROM 1 BY 1
003853         UNTIL BORG-ANIMAL-IX > BORG-ANIMAL-COUNT.
003860     PERFORM COPY-ONE-ANIMAL THRU COPY-ONE-ANIMAL-EX
003870         VARYING WS-P FROM 1 BY 1
003880         UNTIL WS-P > WS-NEW-ORDER-COUNT.
003890 REBUILD-ANIMAL-TABLE-EX.
003900     EXIT.
003905*   SAVE-ONE-ANIMAL - TRACE FIELDS ONLY FILLED WHEN WS-TRACE-ON.
003910*
003911 SAVE-ONE-ANIMAL.
003912     SET WS-SCR-IX TO BORG-ANIMAL-IX.
003913     MOVE BORG-ANIMAL-ID(BORG-ANIMAL-IX)
003914       TO WS-SCR-TAB-ID(WS-SCR-IX).
003915     MOVE BORG-ANIMAL-ORIG-BARN(BORG-ANIMAL-IX)
003916       TO WS-SCR-TAB-ORIG-BARN(WS-SCR-IX).
003917     MOVE BORG-ANIMAL-MOVED(BORG-ANIMAL-IX)
003918       TO WS-SCR-TAB-MOVED(WS-SCR-IX).
003919     IF WS-TRACE-ON
003920        MOVE BORG-ANIMAL-ID(BORG-ANIMAL-IX)   TO WS-SCR-ANIMAL-ID
003921        MOVE BORG-ANIMAL-ORIG-BARN(BORG-ANIMAL-IX)
003922                                              TO WS-SCR-ORIG-BARN
003923        MOVE BORG-ANIMAL-NEW-BARN(BORG-ANIMAL-IX)
003924                                              TO WS-SCR-NEW-BARN
003925        MOVE BORG-ANIMAL-MOVED(BORG-ANIMAL-IX) TO WS-SCR-MOVED
003926        DISPLAY "BARNORG TRACE - " WS-SCRATCH-ROW-ALPHA
003927     END-IF.
003928 SAVE-ONE-ANIMAL-EX.
003929     EXIT.
003930*
003931 COPY-ONE-ANIMAL.
003932     SET WS-SCR-IX TO WS-NEW-ANIMAL-IX(WS-P).
003933     SET BORG-ANIMAL-IX TO WS-P.
003934     MOVE WS-SCR-TAB-ID(WS-SCR-IX)
003935       TO BORG-ANIMAL-ID(BORG-ANIMAL-IX).
003936     MOVE WS-SCR-TAB-ORIG-BARN(WS-SCR-IX)
003937       TO BORG-ANIMAL-ORIG-BARN(BORG-ANIMAL-IX).
003938     MOVE WS-SCR-TAB-MOVED(WS-SCR-IX)
003939       TO BORG-ANIMAL-MOVED(BORG-ANIMAL-IX).
003940 COPY-ONE-ANIMAL-EX.
004000     EXIT.
004010*
004020***************************************************************
004030*   STAMP-BARN-IDS - AFTER REBUILD, EACH BARN'S FIRST-IX/       *
004040*   ANIML-CNT DELIMIT ITS FINAL CONTIGUOUS SEGMENT.  STAMP THE *
004050*   BARN ID ONTO EVERY ANIMAL IN THAT SEGMENT.                 *
004060***************************************************************
004070 STAMP-BARN-IDS.
004080     IF BORG-BARN-ANIML-CNT(BORG-BARN-IX) > 0
004090        MOVE BORG-BARN-FIRST-IX(BORG-BARN-IX) TO WS-BARN-START-IX
004100        COMPUTE WS-BARN-END-IX =
004110                WS-BARN-START-IX
004120              + BORG-BARN-ANIML-CNT(BORG-BARN-IX) - 1
004130        PERFORM STAMP-ONE-ANIMAL THRU STAMP-ONE-ANIMAL-EX
004140            VARYING WS-P FROM WS-BARN-START-IX BY 1
004150            UNTIL WS-P > WS-BARN-END-IX
004160     END-IF.
004170 STAMP-BARN-IDS-EX.
004180     EXIT.
004190*
004200 STAMP-ONE-ANIMAL.
004210     SET BORG-ANIMAL-IX TO WS-P.
004220     MOVE BORG-BARN-ID(BORG-BARN-IX)
004230       TO BORG-ANIMAL-NEW-BARN(BORG-ANIMAL-IX).
004240 STAMP-ONE-ANIMAL-EX.
004250     EXIT.
004260*
004270***************************************************************
004280*   CLEAR-MOVED-FLAG / COUNT-MOVED-ANIMALS                     *
004290***************************************************************
004300 CLEAR-MOVED-FLAG.
004310     MOVE "N" TO BORG-ANIMAL-MOVED(BORG-ANIMAL-IX).
004320 CLEAR-MOVED-FLAG-EX.
004330     EXIT.
004340*
004350 COUNT-MOVED-ANIMALS.
004360     MOVE 0 TO BORG-MOVED-COUNT.
004370     PERFORM TALLY-ONE-MOVED THRU TALLY-ONE-MOVED-EX
004380         VARYING BORG-ANIMAL-IX FROM 1 BY 1
004390         UNTIL BORG-ANIMAL-IX > BORG-ANIMAL-COUNT.
004400 COUNT-MOVED-ANIMALS-EX.
004410     EXIT.
004420*
004430 TALLY-ONE-MOVED.
004440     IF BORG-ANIM-MOVED(BORG-ANIMAL-IX)
004450        ADD 1 TO BORG-MOVED-COUNT
004460     END-IF.
004470 TALLY-ONE-MOVED-EX.
004480     EXIT.
004490*
004500***************************************************************
004510*   CHECK-CONTROL-TOTALS - CONSERVATION CHECK PLUS THE OVER/   *
004520*   SIZED AND BASE-SIZED BARN COUNTS THE INSPECTOR ASKS FOR.   *
004530***************************************************************
004540 CHECK-CONTROL-TOTALS.
004550     MOVE WS-NEW-ORDER-COUNT TO WS-CONSERVE-AFTER.
004560     MOVE 0 TO WS-OVERSIZE-BARNS WS-BASESIZE-BARNS.
004570     PERFORM TALLY-ONE-BARN-SIZE THRU TALLY-ONE-BARN-SIZE-EX
004580         VARYING BORG-BARN-IX FROM 1 BY 1
004590         UNTIL BORG-BARN-IX > BORG-TARGET-BARN-COUNT.
004600     IF WS-CONSERVE-AFTER NOT = WS-CONSERVE-BEFORE
004610        SET BORG-RC-NOT-CONSERVED TO TRUE
004620        DISPLAY "BARNORG - CONSERVATION CHECK FAILED - BEFORE "
004630                WS-CONSERVE-BEFORE " AFTER " WS-CONSERVE-AFTER
004640     END-IF.
004650     IF WS-OVERSIZE-BARNS NOT = BORG-REMAINDER-COUNT
004660        SET BORG-RC-NOT-CONSERVED TO TRUE
004670        DISPLAY "BARNORG - OVERSIZE BARN COUNT MISMATCH - GOT "
004680                WS-OVERSIZE-BARNS " WANT " BORG-REMAINDER-COUNT
004690     END-IF.
004692*   00-11-19 ST.  THIRD LEG OF THE INSPECTOR'S CHECK - THE BASE-
004693*   SIZED BARNS HAVE TO MAKE UP EVERYTHING THE OVERSIZE BARNS
004694*   DIDN'T.  A MISS HERE MEANS TALLY-ONE-BARN-SIZE'S ELSE LEG
004695*   FELL ALL THE WAY THROUGH ON SOME BARN - A BAD POPULATION
004696*   COUNT SOMEWHERE THAT MATCHES NEITHER BASE NOR BASE+1.
004697     SUBTRACT BORG-REMAINDER-COUNT FROM BORG-TARGET-BARN-COUNT
004698         GIVING WS-BASESIZE-WANT.
004699     IF WS-BASESIZE-BARNS NOT = WS-BASESIZE-WANT
004700        SET BORG-RC-NOT-CONSERVED TO TRUE
004701        DISPLAY "BARNORG - BASESIZE BARN COUNT MISMATCH - GOT "
004702                WS-BASESIZE-BARNS " WANT " WS-BASESIZE-WANT
004703     END-IF.
004704 CHECK-CONTROL-TOTALS-EX.
004710     EXIT.
004720*
004730 TALLY-ONE-BARN-SIZE.
004740     IF BORG-BARN-ANIML-CNT(BORG-BARN-IX)
004750                        = BORG-BASE-POPULATION + 1
004760        ADD 1 TO WS-OVERSIZE-BARNS
004770     ELSE
004780        IF BORG-BARN-ANIML-CNT(BORG-BARN-IX)
004790                           = BORG-BASE-POPULATION
004800           ADD 1 TO WS-BASESIZE-BARNS
004802        ELSE
004804*   00-11-19 ST.  NEITHER BASE NOR BASE+1 - THIS BARN'S HEAD
004806*   COUNT IS OFF THE RAILS.  NOT COUNTED EITHER WAY, WHICH BY
004808*   ITSELF SHORTS THE 004699 CHECK ABOVE AND TRIPS THE FLAG.
004810           DISPLAY "BARNORG - BARN " BORG-BARN-ID(BORG-BARN-IX)
004812                   " POPULATION " BORG-BARN-ANIML-CNT(BORG-BARN-IX)
004814                   " MATCHES NEITHER BASE NOR BASE+1"
004816        END-IF
004820     END-IF.
004830 TALLY-ONE-BARN-SIZE-EX.
004840     EXIT.
004850*
004860***************************************************************
004870*   TRACE-BARNS - ONLY FIRES WHEN THE UPSI-0 SWITCH IS ON,     *
004880*   OTHERWISE THIS PROGRAM PRODUCES NO OUTPUT OF ITS OWN.      *
004890***************************************************************
004900 TRACE-BARNS.
004910     IF WS-TRACE-ON
004920        MOVE BORG-BARN-ID(BORG-BARN-IX)   TO WS-BTR-BARN-ID
004925        MOVE SPACES                       TO WS-BTR-COLOR
004930        MOVE BORG-BARN-ANIML-CNT(BORG-BARN-IX) TO WS-BTR-POP
004940        DISPLAY "BARNORG TRACE - " WS-BARN-TRACE-ALPHA
004950     END-IF.
004960 TRACE-BARNS-EX.
004970     EXIT.
