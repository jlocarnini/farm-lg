000100***************************************************************
000200*   BARNTAB.CPY                                                *
000300*   IN-MEMORY BARN MASTER TABLE - ALL COLORS, LOADED FROM      *
000400*   BARNIN BY FARMRUN 0300-LOAD-BARN-MASTER AND PASSED BY      *
000500*   REFERENCE TO ANIMSVC SO IT CAN CREATE AND DELETE BARN      *
000600*   ROWS.  POPULATION IS NOT CARRIED HERE - IT IS ALWAYS       *
000700*   COUNTED FRESH OFF WS-ANIMAL-MASTER, SEE ANIMSVC            *
000800*   COUNT-BARN-POPULATION.                                     *
000900*                                                              *
001000*   99-06-01 ST  RAISED FROM 75 TO 300 ROWS TO MATCH THE       *
001100*                ANIMTAB.CPY CHANGE.  REQ 1147.                *
001200***************************************************************
001300 01  WS-BARN-MASTER.
001400     05  WS-BARN-COUNT               PIC 9(5)  COMP.
001500     05  WS-BARN-MAX-ROWS            PIC 9(5)  COMP VALUE 300.
001600     05  WS-NEXT-BARN-ID             PIC 9(9)  COMP.
001700     05  WS-BARN-ENTRY OCCURS 300 TIMES
001800                       INDEXED BY WS-BARN-IX.
001900         10  WS-BARN-ID              PIC 9(9).
002000         10  WS-BARN-NAME            PIC X(30).
002100         10  WS-BARN-COLOR           PIC X(20).
002200         10  FILLER                  PIC X(5).
