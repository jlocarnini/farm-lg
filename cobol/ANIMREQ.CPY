000100***************************************************************
000200*   ANIMREQ.CPY                                                *
000300*   CALL LINKAGE BETWEEN FARMRUN AND ANIMSVC - ONE TRANSACTION *
000400*   PER CALL.  FARMRUN LOADS THIS FROM THE CURRENT TRAN-       *
000500*   RECORD GROUP (HEADER PLUS ITS DETAIL LINES) BEFORE THE     *
000600*   CALL; ANIMSVC HANDS BACK REQ-RETURN-CODE AND REQ-MOVED-    *
000700*   COUNT FOR THE 9000-PRINT-SUMMARY TRAILER.                  *
000800*                                                              *
000900*   96-11-18 ST  FIRST CUT.                                    *
001000*   97-04-02 ST  ADDED REQ-MOVED-COUNT SO THE BATCH REPORT     *
001100*                COULD SHOW ANIMALS MOVED PER COLOR.           *
001200***************************************************************
001300 01  ANIMSVC-REQUEST-AREA.
001400     05  REQ-OP-CODE                PIC X(1).
001500         88  REQ-OP-ADD-ONE             VALUE "A".
001600         88  REQ-OP-ADD-MANY            VALUE "B".
001700         88  REQ-OP-REMOVE-ONE          VALUE "R".
001800         88  REQ-OP-REMOVE-MANY         VALUE "M".
001900     05  REQ-RETURN-CODE            PIC 9(2)  COMP.
002000         88  REQ-RC-OK                  VALUE 0.
002100         88  REQ-RC-BAD-OP-CODE         VALUE 90.
002200         88  REQ-RC-NOT-CONSERVED       VALUE 99.
002300     05  REQ-MOVED-COUNT            PIC 9(5)  COMP.
002400     05  REQ-BATCH-COUNT            PIC 9(5)  COMP.
002500     05  REQ-BATCH-ENTRY OCCURS 500 TIMES.
002600         10  REQ-ANIMAL-ID          PIC 9(9).
002700         10  REQ-ANIMAL-NAME        PIC X(30).
002800         10  REQ-ANIMAL-COLOR       PIC X(20).
002900         10  FILLER                 PIC X(3).
