000100***************************************************************
000200*   ANIMREC.CPY                                                *
000300*   ANIMAL MASTER RECORD - ONE LINE PER ANIMAL ON ANIMIN/      *
000400*   ANIMOUT.  ANIMAL-COLOR IS THE PARTITION KEY FOR ALL BARN   *
000500*   REBALANCING ARITHMETIC - SEE BARNORG.CBL.                  *
000600*                                                              *
000700*   96-11-04 ST  FIRST CUT.                                    *
000800*   98-02-19 ST  FIELD WIDTHS PINNED TO THE FARM OFFICE'S      *
000900*                69-BYTE CARD LAYOUT - DO NOT ADD FILLER, THE  *
001000*                FIVE FIELDS BELOW ACCOUNT FOR THE WHOLE       *
001100*                RECORD ALREADY.                               *
001200***************************************************************
001300 01  ANIMAL-RECORD.
001400     05  ANIMAL-ID               PIC 9(9).
001500     05  ANIMAL-NAME             PIC X(30).
001600     05  ANIMAL-COLOR            PIC X(20).
001700     05  ANIMAL-BARN-ID          PIC 9(9).
001800     05  ANIMAL-DIRTY-FLAG       PIC X(1).
001900         88  ANIM-IS-DIRTY           VALUE "Y".
002000         88  ANIM-NOT-DIRTY          VALUE "N".
